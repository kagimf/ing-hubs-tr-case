000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 14-03-1991
000400* Purpose: ADMIN USER RECORD LAYOUT - WALLET SYSTEM (REFERENCE)
000500* Tectonics: COBC
000600******************************************************************
000700*-----------------------*
000800*   CHANGE LOG
000900*-----------------------*
001000* 14-03-1991 SRP  0003  INITIAL LAYOUT. REFERENCE DATA ONLY -     SRP0003 
001100*                       THIS RECORD IS MAINTAINED BY THE ON-LINE
001200*                       ADMIN SIGN-ON SCREENS, NOT BY ANY BATCH
001300*                       STEP IN THIS SUITE. KEPT HERE SO THE
001400*                       LAYOUT STAYS ON FILE WITH THE OTHER
001500*                       WALLET SYSTEM RECORDS.
001600*-----------------------*
001700 01  WADM-RECORD.
001800     05  ADM-ID                      PIC X(36).
001900     05  ADM-USERNAME                PIC X(50).
002000     05  ADM-PASSWORD                PIC X(100).
002100     05  FILLER                      PIC X(14).
