000100******************************************************************
000200* Author: SANDEEP R PRAJAPATI
000300* Date: 15-09-1992
000400* Purpose: APPROVAL POSTING - APPLIES AN ADMINISTRATOR'S APPROVE
000500*        : / DENY DECISION TO A PENDING WALLET TRANSACTION.
000600* Tectonics: CODC
000700******************************************************************
000800*-----------------------*
000900*   CHANGE LOG
001000*-----------------------*
001100* 15-09-1992 SRP  0011  INITIAL VERSION - APPROVE/DENY ON DEPOSIT SRP0011 
001200*                       AND WITHDRAW PENDING TRANSACTIONS.
001300* 12-02-1995 SRP  0015  REJECT RE-DECISION OF A TRANSACTION THAT  SRP0015 
001400*                       IS ALREADY APPROVED OR DENIED.
001500* 19-08-1998 SRP  0034  Y2K REVIEW - NO DATE FIELDS TOUCHED BY    SRP0034 
001600*                       THIS PROGRAM. NO CHANGE REQUIRED.
001700* 30-10-2003 JHT  0061  SUFFICIENCY CHECK ADDED TO THE DENIED-    JHT0061 
001800*                       DEPOSIT AND APPROVED-WITHDRAW PATHS - A
001900*                       REVERSAL CANNOT DRIVE BALANCE NEGATIVE.
001950* 04-04-2004 JHT  0067  FILE-STATUS FIELDS RESTORED TO 77 LEVEL   JHT0067 
002000*-----------------------*
002100 IDENTIFICATION DIVISION.
002200******************************************************************
002300 PROGRAM-ID. WAPPRV.
002400 AUTHOR. SANDEEP PRAJAPATI.
002500 INSTALLATION.  WALLET SYSTEM - APPROVAL POSTING.
002600 DATE-WRITTEN.  15-09-1992.
002700 DATE-COMPILED.
002800 SECURITY.      CONFIDENTIAL.
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100******************************************************************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-370.
003400 OBJECT-COMPUTER. IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT TRAN-FILE ASSIGN TO TRANMSTR
004100         ORGANIZATION IS INDEXED
004200         ACCESS MODE IS DYNAMIC
004300         RECORD KEY IS TXN-ID
004400         FILE STATUS IS TRAN-STATUS.
004500*
004600     SELECT WALT-FILE ASSIGN TO WALTMSTR
004700         ORGANIZATION IS INDEXED
004800         ACCESS MODE IS DYNAMIC
004900         RECORD KEY IS WLT-ID
005000         FILE STATUS IS WALT-STATUS.
005100*
005200     SELECT APR-REQUEST-FILE ASSIGN TO APRREQ
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS APRREQ-STATUS.
005500*
005600     SELECT APR-RESPONSE-FILE ASSIGN TO APRRESP
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS APRRESP-STATUS.
005900******************************************************************
006000 DATA DIVISION.
006100******************************************************************
006200 FILE SECTION.
006300 FD  TRAN-FILE
006400     RECORD CONTAINS 165 CHARACTERS
006500     RECORDING MODE IS F.
006600     COPY WTXNREC.
006700*
006800 FD  WALT-FILE
006900     RECORD CONTAINS 200 CHARACTERS
007000     RECORDING MODE IS F.
007100     COPY WWLTREC.
007200*
007300 FD  APR-REQUEST-FILE
007400     RECORD CONTAINS 45 CHARACTERS
007500     RECORDING MODE IS F.
007600 01  APRREQ-RECORD.
007700     05  APRREQ-TXN-ID           PIC X(36).
007800     05  APRREQ-DECISION         PIC X(08).
007900         88  APRREQ-IS-APPROVE         VALUE 'APPROVE '.
008000         88  APRREQ-IS-DENY            VALUE 'DENY    '.
008100     05  FILLER                  PIC X(01).
008200*
008300 FD  APR-RESPONSE-FILE
008400     RECORD CONTAINS 100 CHARACTERS
008500     RECORDING MODE IS F.
008600 01  APRRESP-RECORD.
008700     05  APRRESP-TXN-ID          PIC X(36).
008800     05  APRRESP-STATUS          PIC X(08).
008900     05  APRRESP-MESSAGE         PIC X(40).
009000     05  FILLER                  PIC X(16).
009100******************************************************************
009200 WORKING-STORAGE SECTION.
009300******************************************************************
009400 77  TRAN-STATUS         PIC X(02) VALUE SPACES.
009500 77  WALT-STATUS         PIC X(02) VALUE SPACES.
009600 77  APRREQ-STATUS       PIC X(02) VALUE SPACES.
009700 77  APRRESP-STATUS      PIC X(02) VALUE SPACES.
009800*
009900 01  WS-APR-FILE.
010000     05  WS-APR-FILE-EOF         PIC X(01) VALUE 'N'.
010100*
010200 01  WS-ERR-MSG                  PIC X(40).
010300 01  WS-ERR-CDE                  PIC X(02).
010400 01  WS-ERR-PROC                 PIC X(20).
010500*
010600* BUSINESS RULE 1 - LARGE-TRANSACTION THRESHOLD, RETAINED HERE
010700* FOR DOCUMENTATION - THE APPROVAL STEP DOES NOT RE-TEST IT,
010800* SINCE ONLY A PENDING (I.E. ALREADY OVER-THRESHOLD) RECORD IS
010900* EVER PRESENTED FOR A DECISION.
011000*
011100 01  WS-CONSTANTS.
011200     05  WS-LARGE-TXN-LIMIT      PIC S9(13)V9(02)
011300                                 VALUE 1000.00.
011400*
011500* ALTERNATE NUMERIC/EDITED VIEW OF THE TRANSACTION AMOUNT FOR
011600* THE TRACE DISPLAY - REDEFINES #1.
011700*
011800 01  WS-AMOUNT-WORK.
011900     05  WS-AMOUNT-N             PIC S9(13)V9(02).
012000 01  WS-AMOUNT-EDIT REDEFINES WS-AMOUNT-WORK.
012100     05  WS-AMOUNT-E             PIC S9(13)V9(02).
012200*
012300 01  WS-READ-RECORD              PIC 9(07) COMP VALUE ZERO.
012400 01  WS-APPROVE-COUNT            PIC 9(07) COMP VALUE ZERO.
012500 01  WS-DENY-COUNT               PIC 9(07) COMP VALUE ZERO.
012600 01  WS-REJECT-COUNT             PIC 9(07) COMP VALUE ZERO.
012700*
012800* REPORT/EDIT VIEW OF THE RUN COUNTERS - VALUES ARE MOVED IN FROM
012900* THE COMP COUNTERS ABOVE BEFORE THE CLOSING DISPLAY.
013000*
013100 01  WS-COUNTERS-DISP.
013200     05  WS-READ-COUNT-E         PIC ZZZ,ZZ9.
013300     05  WS-APPROVE-COUNT-E      PIC ZZZ,ZZ9.
013400     05  WS-DENY-COUNT-E         PIC ZZZ,ZZ9.
013500     05  WS-REJECT-COUNT-E       PIC ZZZ,ZZ9.
013600*
013700* PACKED/DISPLAY VIEW OF WLT-VERSION FOR THE TRACE DISPLAY -
013800* REDEFINES #2.
013900*
014000 01  WS-VERSION-WORK.
014100     05  WS-VERSION-N            PIC 9(09).
014200 01  WS-VERSION-EDIT REDEFINES WS-VERSION-WORK.
014300     05  WS-VERSION-E            PIC 9(09).
014400*
014500* ALTERNATE NUMERIC VIEW OF THE READ COUNTER, FOR THE TRACE
014600* DISPLAY IN D0001-READ-APRREQ - REDEFINES #3.
014700*
014800 01  WS-READ-COUNT-WORK.
014900     05  WS-READ-COUNT-N         PIC 9(07).
015000 01  WS-READ-COUNT-ALT REDEFINES WS-READ-COUNT-WORK.
015100     05  WS-READ-COUNT-A         PIC 9(07).
015200******************************************************************
015300 PROCEDURE DIVISION.
015400******************************************************************
015500 A0001-MAIN.
015600*
015700     PERFORM B0001-OPEN-FILES   THRU B0001-EX.
015800     PERFORM D0001-READ-APRREQ  THRU D0001-EX.
015900*
016000     IF WS-APR-FILE-EOF NOT = 'Y'
016100         PERFORM E0001-PROCESS-DECISION THRU E0001-EX
016200             UNTIL WS-APR-FILE-EOF = 'Y'
016300     END-IF.
016400*
016500     MOVE WS-READ-RECORD     TO WS-READ-COUNT-E.
016600     MOVE WS-APPROVE-COUNT   TO WS-APPROVE-COUNT-E.
016700     MOVE WS-DENY-COUNT      TO WS-DENY-COUNT-E.
016800     MOVE WS-REJECT-COUNT    TO WS-REJECT-COUNT-E.
016900*
017000     DISPLAY 'WAPPRV DECISIONS READ    = ' WS-READ-COUNT-E.
017100     DISPLAY 'WAPPRV APPROVED          = ' WS-APPROVE-COUNT-E.
017200     DISPLAY 'WAPPRV DENIED            = ' WS-DENY-COUNT-E.
017300     DISPLAY 'WAPPRV REJECTED          = ' WS-REJECT-COUNT-E.
017400*
017500     PERFORM Z0001-CLOSE-FILES  THRU Z0001-EX.
017600*
017700 A0001-MAIN-EX.
017800     EXIT.
017900*----------------------------------------------------------------*
018000 B0001-OPEN-FILES.
018100*----------------------------------------------------------------*
018200     OPEN I-O   TRAN-FILE.
018300     IF TRAN-STATUS NOT EQUAL ZEROES
018400         MOVE 'Error opening file TRANMSTR' TO WS-ERR-MSG
018500         MOVE TRAN-STATUS          TO WS-ERR-CDE
018600         MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
018700         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
018800     END-IF.
018900*
019000     OPEN I-O   WALT-FILE.
019100     IF WALT-STATUS NOT EQUAL ZEROES
019200         MOVE 'Error opening file WALTMSTR' TO WS-ERR-MSG
019300         MOVE WALT-STATUS          TO WS-ERR-CDE
019400         MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
019500         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
019600     END-IF.
019700*
019800     OPEN INPUT  APR-REQUEST-FILE.
019900     OPEN OUTPUT APR-RESPONSE-FILE.
020000*
020100 B0001-EX.
020200     EXIT.
020300*----------------------------------------------------------------*
020400 D0001-READ-APRREQ.
020500*----------------------------------------------------------------*
020600     READ APR-REQUEST-FILE
020700         AT END
020800             MOVE 'Y' TO WS-APR-FILE-EOF
020900         NOT AT END
021000             ADD 1 TO WS-READ-RECORD
021100             MOVE WS-READ-RECORD TO WS-READ-COUNT-N
021200             MOVE WS-READ-COUNT-N TO WS-READ-COUNT-A
021300     END-READ.
021400*
021500 D0001-EX.
021600     EXIT.
021700*----------------------------------------------------------------*
021800 E0001-PROCESS-DECISION.
021900*----------------------------------------------------------------*
022000     MOVE APRREQ-TXN-ID TO TXN-ID.
022100     READ TRAN-FILE
022200         INVALID KEY
022300             ADD 1 TO WS-REJECT-COUNT
022400             MOVE APRREQ-TXN-ID TO APRRESP-TXN-ID
022500             MOVE 'NOT-FND'     TO APRRESP-STATUS
022600             MOVE 'Transaction not found' TO APRRESP-MESSAGE
022700             WRITE APRRESP-RECORD
022800         NOT INVALID KEY
022900             PERFORM F0001-APPLY-DECISION THRU F0001-EX
023000     END-READ.
023100*
023200     PERFORM D0001-READ-APRREQ THRU D0001-EX.
023300*
023400 E0001-EX.
023500     EXIT.
023600*----------------------------------------------------------------*
023700 F0001-APPLY-DECISION.
023800*----------------------------------------------------------------*
023900*
024000* BUSINESS RULE 7 - ONLY A PENDING TRANSACTION MAY BE DECIDED.
024100*
024200     IF NOT TXN-IS-PENDING
024300         ADD 1 TO WS-REJECT-COUNT
024400         MOVE TXN-ID     TO APRRESP-TXN-ID
024500         MOVE 'CONFLICT' TO APRRESP-STATUS
024600         MOVE 'Transaction processed already!'
024700             TO APRRESP-MESSAGE
024800         WRITE APRRESP-RECORD
024900     ELSE
025000         MOVE TXN-WALLET-ID TO WLT-ID
025100         READ WALT-FILE
025200             INVALID KEY
025300                 ADD 1 TO WS-REJECT-COUNT
025400                 MOVE TXN-ID     TO APRRESP-TXN-ID
025500                 MOVE 'NOT-FND'  TO APRRESP-STATUS
025600                 MOVE 'Wallet not found' TO APRRESP-MESSAGE
025700                 WRITE APRRESP-RECORD
025800             NOT INVALID KEY
025900                 PERFORM G0001-POST-BY-TYPE THRU G0001-EX
026000         END-READ
026100     END-IF.
026200*
026300 F0001-EX.
026400     EXIT.
026500*----------------------------------------------------------------*
026600 G0001-POST-BY-TYPE.
026700*----------------------------------------------------------------*
026800     IF APRREQ-IS-APPROVE
026900         IF TXN-IS-DEPOSIT
027000             PERFORM H0001-APPROVE-DEPOSIT THRU H0001-EX
027100         ELSE
027200             PERFORM J0001-APPROVE-WITHDRAW THRU J0001-EX
027300         END-IF
027400     ELSE
027500         IF TXN-IS-WITHDRAW
027600             PERFORM K0001-DENY-WITHDRAW THRU K0001-EX
027700         ELSE
027800             PERFORM L0001-DENY-DEPOSIT THRU L0001-EX
027900         END-IF
028000     END-IF.
028100*
028200 G0001-EX.
028300     EXIT.
028400*----------------------------------------------------------------*
028500 H0001-APPROVE-DEPOSIT.
028600*----------------------------------------------------------------*
028700*
028800* BUSINESS RULE 7 - APPROVE A DEPOSIT: RELEASE THE USABLE
028900* BALANCE THAT WAS WITHHELD AT DEPOSIT TIME.
029000*
029100     COMPUTE WLT-USABLE-BALANCE ROUNDED =
029200         WLT-USABLE-BALANCE + TXN-AMOUNT.
029300     ADD 1 TO WLT-VERSION.
029400     SET TXN-IS-APPROVED TO TRUE.
029500     ADD 1 TO WS-APPROVE-COUNT.
029600     MOVE 'Deposit approved' TO APRRESP-MESSAGE.
029700     PERFORM M0001-REWRITE-AND-RESPOND THRU M0001-EX.
029800*
029900 H0001-EX.
030000     EXIT.
030100*----------------------------------------------------------------*
030200 J0001-APPROVE-WITHDRAW.
030300*----------------------------------------------------------------*
030400*
030500* BUSINESS RULE 4/7 - APPROVE A WITHDRAW: TAKE THE AMOUNT OUT OF
030600* THE RAW BALANCE, SUBJECT TO SUFFICIENCY.
030700*
030800     IF TXN-AMOUNT > WLT-BALANCE
030900         ADD 1 TO WS-REJECT-COUNT
031000         MOVE TXN-ID     TO APRRESP-TXN-ID
031100         MOVE 'CONFLICT' TO APRRESP-STATUS
031200         MOVE 'Balance is not sufficient!' TO APRRESP-MESSAGE
031300         WRITE APRRESP-RECORD
031400     ELSE
031500         COMPUTE WLT-BALANCE ROUNDED =
031600             WLT-BALANCE - TXN-AMOUNT
031700         ADD 1 TO WLT-VERSION
031800         SET TXN-IS-APPROVED TO TRUE
031900         ADD 1 TO WS-APPROVE-COUNT
032000         MOVE 'Withdrawal approved' TO APRRESP-MESSAGE
032100         PERFORM M0001-REWRITE-AND-RESPOND THRU M0001-EX
032200     END-IF.
032300*
032400 J0001-EX.
032500     EXIT.
032600*----------------------------------------------------------------*
032700 K0001-DENY-WITHDRAW.
032800*----------------------------------------------------------------*
032900*
033000* BUSINESS RULE 7 - DENY A WITHDRAW: RETURN THE PROVISIONAL
033100* HOLD-BACK TO THE USABLE BALANCE.
033200*
033300     COMPUTE WLT-USABLE-BALANCE ROUNDED =
033400         WLT-USABLE-BALANCE + TXN-AMOUNT.
033500     ADD 1 TO WLT-VERSION.
033600     SET TXN-IS-DENIED TO TRUE.
033700     ADD 1 TO WS-DENY-COUNT.
033800     MOVE 'Withdrawal denied' TO APRRESP-MESSAGE.
033900     PERFORM M0001-REWRITE-AND-RESPOND THRU M0001-EX.
034000*
034100 K0001-EX.
034200     EXIT.
034300*----------------------------------------------------------------*
034400 L0001-DENY-DEPOSIT.
034500*----------------------------------------------------------------*
034600*
034700* BUSINESS RULE 7 - DENY A DEPOSIT: REVERSE THE BALANCE
034800* INCREASE THAT WAS POSTED IMMEDIATELY AT DEPOSIT TIME, SUBJECT
034900* TO SUFFICIENCY.
035000*
035100     IF TXN-AMOUNT > WLT-BALANCE
035200         ADD 1 TO WS-REJECT-COUNT
035300         MOVE TXN-ID     TO APRRESP-TXN-ID
035400         MOVE 'CONFLICT' TO APRRESP-STATUS
035500         MOVE 'Balance is not sufficient!' TO APRRESP-MESSAGE
035600         WRITE APRRESP-RECORD
035700     ELSE
035800         COMPUTE WLT-BALANCE ROUNDED =
035900             WLT-BALANCE - TXN-AMOUNT
036000         ADD 1 TO WLT-VERSION
036100         SET TXN-IS-DENIED TO TRUE
036200         ADD 1 TO WS-DENY-COUNT
036300         MOVE 'Deposit denied' TO APRRESP-MESSAGE
036400         PERFORM M0001-REWRITE-AND-RESPOND THRU M0001-EX
036500     END-IF.
036600*
036700 L0001-EX.
036800     EXIT.
036900*----------------------------------------------------------------*
037000 M0001-REWRITE-AND-RESPOND.
037100*----------------------------------------------------------------*
037200     REWRITE WWLT-RECORD
037300         INVALID KEY
037400             DISPLAY 'WAPPRV - WALLET REWRITE FAILED ' WLT-ID
037500     END-REWRITE.
037600     REWRITE WTXN-RECORD
037700         INVALID KEY
037800             DISPLAY 'WAPPRV - TXN REWRITE FAILED ' TXN-ID
037900     END-REWRITE.
038000*
038100     MOVE TXN-ID     TO APRRESP-TXN-ID.
038200     MOVE TXN-STATUS TO APRRESP-STATUS.
038300     WRITE APRRESP-RECORD.
038400*
038500 M0001-EX.
038600     EXIT.
038700*----------------------------------------------------------------*
038800 Y0001-ERR-HANDLING.
038900*----------------------------------------------------------------*
039000     DISPLAY '********************************'.
039100     DISPLAY '  ERROR HANDLING REPORT '.
039200     DISPLAY '********************************'.
039300     DISPLAY '  ' WS-ERR-MSG.
039400     DISPLAY '  ' WS-ERR-CDE.
039500     DISPLAY '  ' WS-ERR-PROC.
039600     DISPLAY '********************************'.
039700*
039800     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
039900     STOP RUN.
040000*
040100 Y0001-EXIT.
040200     EXIT.
040300*----------------------------------------------------------------*
040400 Z0001-CLOSE-FILES.
040500*----------------------------------------------------------------*
040600     CLOSE TRAN-FILE.
040700     CLOSE WALT-FILE.
040800     CLOSE APR-REQUEST-FILE.
040900     CLOSE APR-RESPONSE-FILE.
041000*
041100     STOP RUN.
041200*
041300 Z0001-EX.
041400     EXIT.
041500*
041600 END PROGRAM WAPPRV.
