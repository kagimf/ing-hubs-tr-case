000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 11-09-1991
000400* Purpose: CREATE CUSTOMER - LOADS THE CUSTOMER MASTER INTO A
000500*        : WORKING-STORAGE TABLE, CHECKS TCKN UNIQUENESS AND
000600*        : ADDS ANY NEW CUSTOMERS FOUND ON THE REQUEST FILE.
000700* Tectonics: COBC
000800******************************************************************
000900*-----------------------*
001000*   CHANGE LOG
001100*-----------------------*
001200* 11-09-1991 SRP  0004  INITIAL VERSION - ONE TABLE LOAD PER RUN. SRP0004 
001300* 04-12-1993 SRP  0011  RAISED WCUS-MAX-ROWS TO 500 - CUSTOMER    SRP0011 
001400*                       BASE OUTGREW THE ORIGINAL 200 ROW TABLE.
001500* 19-08-1998 SRP  0032  Y2K REVIEW - NO DATE FIELDS TOUCHED BY    SRP0032 
001600*                       THIS PROGRAM. NO CHANGE REQUIRED.
001700* 09-02-2001 RKM  0047  ADDED A PERFORM-VARYING SCAN OF THE       RKM0047
001800*                       WCUS-TABLE FOR THE TCKN UNIQUENESS CHECK
001900*                       ON EVERY INCOMING REQUEST.
002000* 17-05-2007 JHT  0063  ADDED WCUS-REQ-COUNT/WCUS-ADD-COUNT       JHT0063 
002100*                       CONTROL TOTALS TO THE CLOSING DISPLAY.
002200*-----------------------*
002300 IDENTIFICATION DIVISION.
002400******************************************************************
002500 PROGRAM-ID.    WCRCUS.
002600 AUTHOR.        SANDEEP PRAJAPATI.
002700 INSTALLATION.  WALLET SYSTEM - CUSTOMER MASTER MAINTENANCE.
002800 DATE-WRITTEN.  11-09-1991.
002900 DATE-COMPILED.
003000 SECURITY.      CONFIDENTIAL.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300******************************************************************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CUST-FILE ASSIGN TO CUSTMSTR
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-CUST-STATUS.
004500*
004600     SELECT CUST-REQUEST-FILE ASSIGN TO CUSTREQ
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-CREQ-STATUS.
004900*
005000     SELECT CUST-RESPONSE-FILE ASSIGN TO CUSTRESP
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-CRSP-STATUS.
005300******************************************************************
005400 DATA DIVISION.
005500******************************************************************
005600 FILE SECTION.
005700*
005800 FD  CUST-FILE
005900     RECORD CONTAINS 250 CHARACTERS
006000     RECORDING MODE IS F.
006100     COPY WCUSREC.
006200*
006300 FD  CUST-REQUEST-FILE
006400     RECORD CONTAINS 211 CHARACTERS
006500     RECORDING MODE IS F.
006600 01  WCREQ-RECORD.
006700     05  WCREQ-NAME              PIC X(50).
006800     05  WCREQ-SURNAME           PIC X(50).
006900     05  WCREQ-TCKN              PIC X(11).
007000     05  WCREQ-PASSWORD          PIC X(100).
007100*
007200 FD  CUST-RESPONSE-FILE
007300     RECORD CONTAINS 100 CHARACTERS
007400     RECORDING MODE IS F.
007500 01  WCRSP-RECORD.
007600     05  WCRSP-TCKN              PIC X(11).
007700     05  WCRSP-ID                PIC X(36).
007800     05  WCRSP-STATUS            PIC X(08).
007900     05  WCRSP-MESSAGE           PIC X(40).
008000     05  FILLER                  PIC X(05).
008100******************************************************************
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400 01  WS-FILE-STATUSES.
008500     05  WS-CUST-STATUS          PIC X(02) VALUE SPACES.
008600     05  WS-CREQ-STATUS          PIC X(02) VALUE SPACES.
008700     05  WS-CRSP-STATUS          PIC X(02) VALUE SPACES.
008800*
008900 01  SWITCHES.
009000     05  WCUS-EOF-SW             PIC X(01) VALUE 'N'.
009100         88  WCUS-EOF                     VALUE 'Y'.
009200     05  WCREQ-EOF-SW            PIC X(01) VALUE 'N'.
009300         88  WCREQ-EOF                    VALUE 'Y'.
009400     05  WCUS-FOUND-SW           PIC X(01) VALUE 'N'.
009500         88  WCUS-FOUND                   VALUE 'Y'.
009600*
009700 01  SYSTEM-DATE-AND-TIME.
009800     05  CURRENT-DATE.
009900         10  CURRENT-YEAR        PIC 9(02).
010000         10  CURRENT-MONTH       PIC 9(02).
010100         10  CURRENT-DAY         PIC 9(02).
010200     05  CURRENT-TIME.
010300         10  CURRENT-HOUR        PIC 9(02).
010400         10  CURRENT-MINUTE      PIC 9(02).
010500         10  CURRENT-SECOND      PIC 9(02).
010600         10  CURRENT-HNDSEC      PIC 9(02).
010700*
010800* ALTERNATE VIEW OF THE PACKED SYSTEM DATE FOR THE NEW CUSTOMER
010900* ID SEED (YYMMDD + RUNNING SEQUENCE) - REDEFINES #1.
011000*
011100 01  WS-DATE-SEED.
011200     05  WS-SEED-YY              PIC 9(02).
011300     05  WS-SEED-MM              PIC 9(02).
011400     05  WS-SEED-DD              PIC 9(02).
011500 01  WS-DATE-SEED-N REDEFINES WS-DATE-SEED PIC 9(06).
011600*
011700 01  WCUS-COUNTERS.
011800     05  WCUS-ROW-COUNT          PIC 9(05) COMP VALUE ZERO.
011900     05  WCUS-REQ-COUNT          PIC 9(07) COMP VALUE ZERO.
012000     05  WCUS-ADD-COUNT          PIC 9(07) COMP VALUE ZERO.
012100     05  WCUS-REJECT-COUNT       PIC 9(07) COMP VALUE ZERO.
012200     05  WCUS-NEW-SEQ            PIC 9(05) COMP VALUE ZERO.
012300*
012400* CUSTOMER MASTER LOADED WHOLE INTO A WORKING-STORAGE TABLE SO
012500* THAT THE TCKN UNIQUENESS CHECK CAN BE DONE WITHOUT A SECOND
012600* PASS OF CUSTOMER-FILE - TABLE IS SCANNED WITH A PLAIN PERFORM
012700* VARYING LOOP AND A BINARY SUBSCRIPT, THE ONE-LEVEL-TABLE STYLE
012800* USED THROUGHOUT THIS SHOP'S BATCH SUITE.
012900*
013000 01  WCUS-TABLE-CONTROLS.
013100     05  WCUS-MAX-ROWS           PIC 9(05) COMP VALUE 00500.
013200     05  WCUS-TABLE-SUB          PIC 9(05) COMP VALUE ZERO.
013300*
013400 01  WCUS-TABLE.
013500     05  WCUS-TABLE-ROW OCCURS 500 TIMES.
013600         10  WCUS-T-TCKN         PIC X(11).
013700         10  WCUS-T-ID           PIC X(36).
013800         10  WCUS-T-NAME         PIC X(50).
013900         10  WCUS-T-SURNAME      PIC X(50).
014000         10  WCUS-T-PASSWORD     PIC X(100).
014100*
014200* SUBSCRIPT FOR THE TCKN-MATCH SCAN OF WCUS-TABLE, BELOW.
014300*
014400 01  WCUS-SUBSCRIPTS             BINARY.
014500     05  WCUS-FIND-SUB           PIC S9(3).
014600*
014650* REPORT/EDIT VIEW OF THE ROW COUNTERS - VALUES ARE MOVED IN
014660* FROM WCUS-COUNTERS BEFORE THE CLOSING DISPLAY.
014670*
014700 01  WCUS-COUNTERS-E.
014800     05  WCUS-REQ-COUNT-E        PIC ZZZ,ZZ9.
014900     05  WCUS-ADD-COUNT-E        PIC ZZZ,ZZ9.
015000     05  WCUS-REJECT-COUNT-E     PIC ZZZ,ZZ9.
015100*
015200* ALTERNATE NUMERIC VIEW OF THE REQUEST COUNTER, FOR THE TRACE
015300* DISPLAY IN 300-ADD-CUSTOMER - REDEFINES #2.
015400*
015500 01  WCUS-REQ-COUNT-WORK.
015600     05  WCUS-REQ-COUNT-N        PIC 9(07).
015700 01  WCUS-REQ-COUNT-ALT REDEFINES WCUS-REQ-COUNT-WORK.
015800     05  WCUS-REQ-COUNT-A        PIC 9(07).
015900*
016000* NEW-CUSTOMER-ID BUILD AREA, TWO VIEWS OF THE SAME 36 BYTES -
016100* REDEFINES #3.
016200*
016300 01  WCUS-NEW-ID.
016400     05  WCUS-ID-SEED            PIC 9(06).
016500     05  WCUS-ID-SEQ             PIC 9(05).
016600     05  FILLER                  PIC X(25) VALUE
016700         '-CUST-BATCH-GENERATED-ID'.
016800 01  WCUS-NEW-ID-X REDEFINES WCUS-NEW-ID PIC X(36).
016900******************************************************************
017000 PROCEDURE DIVISION.
017100******************************************************************
017200 000-CREATE-CUSTOMER-RUN.
017300*
017400     ACCEPT CURRENT-DATE FROM DATE.
017500     ACCEPT CURRENT-TIME FROM TIME.
017600     MOVE CURRENT-YEAR  TO WS-SEED-YY.
017700     MOVE CURRENT-MONTH TO WS-SEED-MM.
017800     MOVE CURRENT-DAY   TO WS-SEED-DD.
017900*
018000     DISPLAY '-------------------------------------------------'.
018100     DISPLAY 'WCRCUS - CREATE CUSTOMER BATCH STARTED'.
018200     DISPLAY '-------------------------------------------------'.
018300*
018400     PERFORM 100-OPEN-FILES.
018500     PERFORM 200-LOAD-CUSTOMER-TABLE
018600         UNTIL WCUS-EOF.
018700     PERFORM 250-CLOSE-CUSTOMER-FILE.
018800*
018900     PERFORM 500-READ-CUST-REQUEST.
019000     PERFORM 300-ADD-CUSTOMER
019100         UNTIL WCREQ-EOF.
019200*
019300     PERFORM 400-REWRITE-CUSTOMER-FILE.
019400     PERFORM 900-CLOSE-FILES.
019500*
019600     MOVE WCUS-REQ-COUNT    TO WCUS-REQ-COUNT-E.
019700     MOVE WCUS-ADD-COUNT    TO WCUS-ADD-COUNT-E.
019800     MOVE WCUS-REJECT-COUNT TO WCUS-REJECT-COUNT-E.
019900*
020000     DISPLAY 'WCRCUS REQUESTS READ    = ' WCUS-REQ-COUNT-E.
020100     DISPLAY 'WCRCUS CUSTOMERS ADDED  = ' WCUS-ADD-COUNT-E.
020200     DISPLAY 'WCRCUS REQUESTS REJECTED= ' WCUS-REJECT-COUNT-E.
020300     DISPLAY 'WCRCUS - CREATE CUSTOMER BATCH ENDED'.
020400*
020500     STOP RUN.
020600*
020700 100-OPEN-FILES.
020800     OPEN INPUT  CUST-FILE.
020900     OPEN INPUT  CUST-REQUEST-FILE.
021000     OPEN OUTPUT CUST-RESPONSE-FILE.
021100*
021200 200-LOAD-CUSTOMER-TABLE.
021300     READ CUST-FILE
021400         AT END SET WCUS-EOF TO TRUE
021500         NOT AT END
021600             ADD 1 TO WCUS-TABLE-SUB
021700             IF WCUS-TABLE-SUB > WCUS-MAX-ROWS
021800                 DISPLAY 'WCRCUS - CUSTOMER TABLE FULL, ABORT'
021900                 MOVE 16 TO RETURN-CODE
022000                 STOP RUN
022100             END-IF
022200             MOVE CUST-TCKN     TO WCUS-T-TCKN(WCUS-TABLE-SUB)
022300             MOVE CUST-ID       TO WCUS-T-ID(WCUS-TABLE-SUB)
022400             MOVE CUST-NAME     TO WCUS-T-NAME(WCUS-TABLE-SUB)
022500             MOVE CUST-SURNAME  TO WCUS-T-SURNAME(WCUS-TABLE-SUB)
022600             MOVE CUST-PASSWORD TO WCUS-T-PASSWORD(WCUS-TABLE-SUB)
022700             ADD 1 TO WCUS-ROW-COUNT.
022800*
022900 250-CLOSE-CUSTOMER-FILE.
023000     CLOSE CUST-FILE.
023100     MOVE 'N' TO WCUS-EOF-SW.
023200*
023300 300-ADD-CUSTOMER.
023400     ADD 1 TO WCUS-REQ-COUNT.
023500     MOVE WCUS-REQ-COUNT TO WCUS-REQ-COUNT-N.
023600     MOVE WCUS-REQ-COUNT-N TO WCUS-REQ-COUNT-A.
023700     MOVE 'N' TO WCUS-FOUND-SW.
023800*
023900     PERFORM 305-SCAN-CUSTOMER-TABLE
024000         VARYING WCUS-FIND-SUB FROM 1 BY 1
024100         UNTIL WCUS-FIND-SUB > WCUS-TABLE-SUB
024200            OR WCUS-FOUND.
024700*
024800     IF WCUS-FOUND
024900         ADD 1 TO WCUS-REJECT-COUNT
025000         MOVE WCREQ-TCKN     TO WCRSP-TCKN
025100         MOVE SPACES         TO WCRSP-ID
025200         MOVE 'CONFLICT'     TO WCRSP-STATUS
025300         MOVE 'TCKN already exists' TO WCRSP-MESSAGE
025400         WRITE WCRSP-RECORD
025500     ELSE
025600         PERFORM 310-BUILD-NEW-CUSTOMER
025700         PERFORM 320-APPEND-TO-TABLE
025800         ADD 1 TO WCUS-ADD-COUNT
025900         MOVE WCREQ-TCKN     TO WCRSP-TCKN
026000         MOVE WCUS-NEW-ID-X  TO WCRSP-ID
026100         MOVE 'CREATED '     TO WCRSP-STATUS
026200         MOVE 'Customer created' TO WCRSP-MESSAGE
026300         WRITE WCRSP-RECORD
026400     END-IF.
026500*
026600     PERFORM 500-READ-CUST-REQUEST.
026700*
026750 305-SCAN-CUSTOMER-TABLE.
026760     IF WCUS-T-TCKN(WCUS-FIND-SUB) = WCREQ-TCKN
026770         SET WCUS-FOUND-SW TO 'Y'
026780     END-IF.
026790*
026800 310-BUILD-NEW-CUSTOMER.
026900     ADD 1 TO WCUS-NEW-SEQ.
027000     MOVE WS-DATE-SEED-N TO WCUS-ID-SEED.
027100     MOVE WCUS-NEW-SEQ   TO WCUS-ID-SEQ.
027200*
027300 320-APPEND-TO-TABLE.
027400     ADD 1 TO WCUS-TABLE-SUB.
027500     IF WCUS-TABLE-SUB > WCUS-MAX-ROWS
027600         DISPLAY 'WCRCUS - CUSTOMER TABLE FULL, ABORT'
027700         MOVE 16 TO RETURN-CODE
027800         STOP RUN
027900     END-IF.
028000     MOVE WCREQ-TCKN      TO WCUS-T-TCKN(WCUS-TABLE-SUB).
028100     MOVE WCUS-NEW-ID-X   TO WCUS-T-ID(WCUS-TABLE-SUB).
028200     MOVE WCREQ-NAME      TO WCUS-T-NAME(WCUS-TABLE-SUB).
028300     MOVE WCREQ-SURNAME   TO WCUS-T-SURNAME(WCUS-TABLE-SUB).
028400     MOVE WCREQ-PASSWORD  TO WCUS-T-PASSWORD(WCUS-TABLE-SUB).
028500*
028600 400-REWRITE-CUSTOMER-FILE.
028700     OPEN OUTPUT CUST-FILE.
028800     PERFORM 410-WRITE-TABLE-ROW
028900         VARYING WCUS-TABLE-SUB FROM 1 BY 1
029000         UNTIL WCUS-TABLE-SUB > (WCUS-ROW-COUNT + WCUS-ADD-COUNT).
029100     CLOSE CUST-FILE.
029200*
029300 410-WRITE-TABLE-ROW.
029400     MOVE WCUS-T-TCKN(WCUS-TABLE-SUB)      TO CUST-TCKN.
029500     MOVE WCUS-T-ID(WCUS-TABLE-SUB)         TO CUST-ID.
029600     MOVE WCUS-T-NAME(WCUS-TABLE-SUB)       TO CUST-NAME.
029700     MOVE WCUS-T-SURNAME(WCUS-TABLE-SUB)    TO CUST-SURNAME.
029800     MOVE WCUS-T-PASSWORD(WCUS-TABLE-SUB)   TO CUST-PASSWORD.
029900     WRITE WCUS-RECORD.
030000*
030100 500-READ-CUST-REQUEST.
030200     READ CUST-REQUEST-FILE
030300         AT END SET WCREQ-EOF TO TRUE.
030400*
030500 900-CLOSE-FILES.
030600     CLOSE CUST-REQUEST-FILE.
030700     CLOSE CUST-RESPONSE-FILE.
030800*
030900 END PROGRAM WCRCUS.
