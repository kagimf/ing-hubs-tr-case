000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 12-09-1991
000400* Purpose: CREATE WALLET - OPENS A NEW WALLET FOR A CUSTOMER
000500*        : ALREADY ON FILE, ZERO BALANCE, ZERO USABLE BALANCE.
000600* Tectonics: COBC
000700******************************************************************
000800*-----------------------*
000900*   CHANGE LOG
001000*-----------------------*
001100* 12-09-1991 SRP  0005  INITIAL VERSION.                          SRP0005 
001200* 04-12-1993 SRP  0011  RAISED WCUS-MAX-ROWS TO 500 TO MATCH      SRP0011 
001300*                       WCRCUS TABLE SIZE.
001400* 19-08-1998 SRP  0032  Y2K REVIEW - NO DATE FIELDS TOUCHED BY    SRP0032 
001500*                       THIS PROGRAM. NO CHANGE REQUIRED.
001600* 30-10-2003 JHT  0058  ADDED WLT-ACTIVE-SHOPPING/WITHDRAW FLAGS  JHT0058 
001700*                       TO THE REQUEST RECORD AND NEW WALLET.
001800*-----------------------*
001900 IDENTIFICATION DIVISION.
002000******************************************************************
002100 PROGRAM-ID.    WCRWLT.
002200 AUTHOR.        SANDEEP PRAJAPATI.
002300 INSTALLATION.  WALLET SYSTEM - WALLET MASTER MAINTENANCE.
002400 DATE-WRITTEN.  12-09-1991.
002500 DATE-COMPILED.
002600 SECURITY.      CONFIDENTIAL.
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900******************************************************************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-370.
003200 OBJECT-COMPUTER. IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT CUST-FILE ASSIGN TO CUSTMSTR
003900         ORGANIZATION IS SEQUENTIAL
004000         FILE STATUS IS WS-CUST-STATUS.
004100*
004200     SELECT WALT-FILE ASSIGN TO WALTMSTR
004300         ORGANIZATION IS INDEXED
004400         ACCESS MODE IS SEQUENTIAL
004500         RECORD KEY IS WLT-ID
004600         FILE STATUS IS WS-WALT-STATUS.
004700*
004800     SELECT WALT-REQUEST-FILE ASSIGN TO WALTREQ
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-WREQ-STATUS.
005100*
005200     SELECT WALT-RESPONSE-FILE ASSIGN TO WALTRESP
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-WRSP-STATUS.
005500******************************************************************
005600 DATA DIVISION.
005700******************************************************************
005800 FILE SECTION.
005900*
006000 FD  CUST-FILE
006100     RECORD CONTAINS 250 CHARACTERS
006200     RECORDING MODE IS F.
006300     COPY WCUSREC.
006400*
006500 FD  WALT-FILE
006600     RECORD CONTAINS 200 CHARACTERS
006700     RECORDING MODE IS F.
006800     COPY WWLTREC.
006900*
007000 FD  WALT-REQUEST-FILE
007100     RECORD CONTAINS 100 CHARACTERS
007200     RECORDING MODE IS F.
007300 01  WWREQ-RECORD.
007400     05  WWREQ-CUSTOMER-ID       PIC X(36).
007500     05  WWREQ-NAME              PIC X(50).
007600     05  WWREQ-CURRENCY          PIC X(03).
007700     05  WWREQ-ACTIVE-SHOPPING   PIC X(01).
007800     05  WWREQ-ACTIVE-WITHDRAW   PIC X(01).
007900     05  FILLER                  PIC X(09).
008000*
008100 FD  WALT-RESPONSE-FILE
008200     RECORD CONTAINS 100 CHARACTERS
008300     RECORDING MODE IS F.
008400 01  WWRSP-RECORD.
008500     05  WWRSP-CUSTOMER-ID       PIC X(36).
008600     05  WWRSP-WALLET-ID         PIC X(36).
008700     05  WWRSP-STATUS            PIC X(08).
008800     05  WWRSP-MESSAGE           PIC X(20).
008900******************************************************************
009000 WORKING-STORAGE SECTION.
009100******************************************************************
009200 01  WS-FILE-STATUSES.
009300     05  WS-CUST-STATUS          PIC X(02) VALUE SPACES.
009400     05  WS-WALT-STATUS          PIC X(02) VALUE SPACES.
009500     05  WS-WREQ-STATUS          PIC X(02) VALUE SPACES.
009600     05  WS-WRSP-STATUS          PIC X(02) VALUE SPACES.
009700*
009800 01  SWITCHES.
009900     05  WCUS-EOF-SW             PIC X(01) VALUE 'N'.
010000         88  WCUS-EOF                     VALUE 'Y'.
010100     05  WWREQ-EOF-SW            PIC X(01) VALUE 'N'.
010200         88  WWREQ-EOF                    VALUE 'Y'.
010300     05  WCUS-FOUND-SW           PIC X(01) VALUE 'N'.
010400         88  WCUS-FOUND                   VALUE 'Y'.
010500*
010600 01  SYSTEM-DATE-AND-TIME.
010700     05  CURRENT-DATE.
010800         10  CURRENT-YEAR        PIC 9(02).
010900         10  CURRENT-MONTH       PIC 9(02).
011000         10  CURRENT-DAY         PIC 9(02).
011100     05  CURRENT-TIME.
011200         10  CURRENT-HOUR        PIC 9(02).
011300         10  CURRENT-MINUTE      PIC 9(02).
011400         10  CURRENT-SECOND      PIC 9(02).
011500         10  CURRENT-HNDSEC      PIC 9(02).
011600*
011700* PACKED VIEW OF THE SYSTEM DATE FOR THE NEW WALLET ID SEED -
011800* REDEFINES #1.
011900*
012000 01  WS-DATE-SEED.
012100     05  WS-SEED-YY              PIC 9(02).
012200     05  WS-SEED-MM              PIC 9(02).
012300     05  WS-SEED-DD              PIC 9(02).
012400 01  WS-DATE-SEED-N REDEFINES WS-DATE-SEED PIC 9(06).
012500*
012600 01  WCUS-TABLE-CONTROLS.
012700     05  WCUS-MAX-ROWS           PIC 9(05) COMP VALUE 00500.
012800     05  WCUS-TABLE-SUB          PIC 9(05) COMP VALUE ZERO.
012900     05  WCUS-ROW-COUNT          PIC 9(05) COMP VALUE ZERO.
013000*
013100 01  WCUS-TABLE.
013200     05  WCUS-TABLE-ROW OCCURS 500 TIMES.
013250         10  WCUS-T-ID           PIC X(36).
013300*
013350* SUBSCRIPT FOR THE CUSTOMER-ID SCAN OF WCUS-TABLE, BELOW.
013400*
013450 01  WCUS-SUBSCRIPTS             BINARY.
013480     05  WCUS-FIND-SUB           PIC S9(3).
013500*
013700 01  WWLT-COUNTERS.
013800     05  WWLT-REQ-COUNT          PIC 9(07) COMP VALUE ZERO.
013900     05  WWLT-CREATE-COUNT       PIC 9(07) COMP VALUE ZERO.
014000     05  WWLT-REJECT-COUNT       PIC 9(07) COMP VALUE ZERO.
014100     05  WWLT-NEW-SEQ            PIC 9(05) COMP VALUE ZERO.
014200*
014300* REPORT/EDIT VIEW OF THE RUN COUNTERS - VALUES ARE MOVED IN
014400* FROM WWLT-COUNTERS BEFORE THE CLOSING DISPLAY.
014500*
014600 01  WWLT-COUNTERS-DISP.
014700     05  WWLT-REQ-COUNT-E        PIC ZZZ,ZZ9.
014800     05  WWLT-CREATE-COUNT-E     PIC ZZZ,ZZ9.
014900     05  WWLT-REJECT-COUNT-E     PIC ZZZ,ZZ9.
015000*
015100* ALTERNATE NUMERIC VIEW OF THE REQUEST COUNTER, FOR THE TRACE
015200* DISPLAY IN 200-PROCESS-WALLET-REQUEST - REDEFINES #2.
015300*
015400 01  WWLT-REQ-COUNT-WORK.
015500     05  WWLT-REQ-COUNT-N        PIC 9(07).
015600 01  WWLT-REQ-COUNT-ALT REDEFINES WWLT-REQ-COUNT-WORK.
015700     05  WWLT-REQ-COUNT-A        PIC 9(07).
015800*
015900* NEW-WALLET-ID BUILD AREA, TWO VIEWS OF THE SAME 36 BYTES -
016000* REDEFINES #3.
016100*
016200 01  WWLT-NEW-ID.
016300     05  WWLT-ID-SEED            PIC 9(06).
016400     05  WWLT-ID-SEQ             PIC 9(05).
016500     05  FILLER                  PIC X(25) VALUE
016600         '-WALT-BATCH-GENERATED-ID'.
016700 01  WWLT-NEW-ID-X REDEFINES WWLT-NEW-ID PIC X(36).
016800******************************************************************
016900 PROCEDURE DIVISION.
017000******************************************************************
017100 000-CREATE-WALLET-RUN.
017200*
017300     ACCEPT CURRENT-DATE FROM DATE.
017400     ACCEPT CURRENT-TIME FROM TIME.
017500     MOVE CURRENT-YEAR  TO WS-SEED-YY.
017600     MOVE CURRENT-MONTH TO WS-SEED-MM.
017700     MOVE CURRENT-DAY   TO WS-SEED-DD.
017800*
017900     DISPLAY '-------------------------------------------------'.
018000     DISPLAY 'WCRWLT - CREATE WALLET BATCH STARTED'.
018100     DISPLAY '-------------------------------------------------'.
018200*
018300     PERFORM 100-OPEN-FILES.
018400     PERFORM 110-LOAD-CUSTOMER-TABLE
018500         UNTIL WCUS-EOF.
018600     CLOSE CUST-FILE.
018700*
018800     PERFORM 500-READ-WALLET-REQUEST.
018900     PERFORM 200-PROCESS-WALLET-REQUEST
019000         UNTIL WWREQ-EOF.
019100*
019200     PERFORM 900-CLOSE-FILES.
019300*
019400     MOVE WWLT-REQ-COUNT    TO WWLT-REQ-COUNT-E.
019500     MOVE WWLT-CREATE-COUNT TO WWLT-CREATE-COUNT-E.
019600     MOVE WWLT-REJECT-COUNT TO WWLT-REJECT-COUNT-E.
019700*
019800     DISPLAY 'WCRWLT REQUESTS READ    = ' WWLT-REQ-COUNT-E.
019900     DISPLAY 'WCRWLT WALLETS CREATED  = ' WWLT-CREATE-COUNT-E.
020000     DISPLAY 'WCRWLT REQUESTS REJECTED= ' WWLT-REJECT-COUNT-E.
020100     DISPLAY 'WCRWLT - CREATE WALLET BATCH ENDED'.
020200*
020300     STOP RUN.
020400*
020500 100-OPEN-FILES.
020600     OPEN INPUT  CUST-FILE.
020700     OPEN I-O    WALT-FILE.
020800     OPEN INPUT  WALT-REQUEST-FILE.
020900     OPEN OUTPUT WALT-RESPONSE-FILE.
021000*
021100 110-LOAD-CUSTOMER-TABLE.
021200     READ CUST-FILE
021300         AT END SET WCUS-EOF TO TRUE
021400         NOT AT END
021500             ADD 1 TO WCUS-TABLE-SUB
021600             MOVE CUST-ID TO WCUS-T-ID(WCUS-TABLE-SUB)
021700             ADD 1 TO WCUS-ROW-COUNT.
021800*
021900 200-PROCESS-WALLET-REQUEST.
022000     ADD 1 TO WWLT-REQ-COUNT.
022100     MOVE WWLT-REQ-COUNT TO WWLT-REQ-COUNT-N.
022200     MOVE WWLT-REQ-COUNT-N TO WWLT-REQ-COUNT-A.
022300     MOVE 'N' TO WCUS-FOUND-SW.
022400*
022500     PERFORM 205-SCAN-CUSTOMER-TABLE
022600         VARYING WCUS-FIND-SUB FROM 1 BY 1
022700         UNTIL WCUS-FIND-SUB > WCUS-ROW-COUNT
022800            OR WCUS-FOUND.
023300*
023400     IF NOT WCUS-FOUND
023500         ADD 1 TO WWLT-REJECT-COUNT
023600         MOVE WWREQ-CUSTOMER-ID TO WWRSP-CUSTOMER-ID
023700         MOVE SPACES            TO WWRSP-WALLET-ID
023800         MOVE 'NOT-FND'         TO WWRSP-STATUS
023900         MOVE 'Customer not found' TO WWRSP-MESSAGE
024000         WRITE WWRSP-RECORD
024100     ELSE
024200         PERFORM 210-BUILD-NEW-WALLET
024300         PERFORM 220-WRITE-NEW-WALLET
024400         ADD 1 TO WWLT-CREATE-COUNT
024500         MOVE WWREQ-CUSTOMER-ID TO WWRSP-CUSTOMER-ID
024600         MOVE WLT-ID            TO WWRSP-WALLET-ID
024700         MOVE 'CREATED '        TO WWRSP-STATUS
024800         MOVE 'Wallet created'  TO WWRSP-MESSAGE
024900         WRITE WWRSP-RECORD
025000     END-IF.
025100*
025200     PERFORM 500-READ-WALLET-REQUEST.
025300*
025350 205-SCAN-CUSTOMER-TABLE.
025360     IF WCUS-T-ID(WCUS-FIND-SUB) = WWREQ-CUSTOMER-ID
025370         SET WCUS-FOUND-SW TO 'Y'
025380     END-IF.
025390*
025400 210-BUILD-NEW-WALLET.
025500     ADD 1 TO WWLT-NEW-SEQ.
025600     MOVE WS-DATE-SEED-N TO WWLT-ID-SEED.
025700     MOVE WWLT-NEW-SEQ   TO WWLT-ID-SEQ.
025800*
025900     MOVE WWLT-NEW-ID-X          TO WLT-ID.
026000     MOVE ZERO                   TO WLT-VERSION.
026100     MOVE WWREQ-CUSTOMER-ID      TO WLT-CUSTOMER-ID.
026200     MOVE WWREQ-NAME             TO WLT-NAME.
026300     MOVE WWREQ-CURRENCY         TO WLT-CURRENCY.
026400     MOVE WWREQ-ACTIVE-SHOPPING  TO WLT-ACTIVE-SHOPPING.
026500     MOVE WWREQ-ACTIVE-WITHDRAW  TO WLT-ACTIVE-WITHDRAW.
026600     MOVE ZERO                   TO WLT-BALANCE.
026700     MOVE ZERO                   TO WLT-USABLE-BALANCE.
026800*
026900 220-WRITE-NEW-WALLET.
027000     WRITE WWLT-RECORD
027100         INVALID KEY
027200             DISPLAY 'WCRWLT - DUPLICATE WALLET KEY ' WLT-ID.
027300*
027400 500-READ-WALLET-REQUEST.
027500     READ WALT-REQUEST-FILE
027600         AT END SET WWREQ-EOF TO TRUE.
027700*
027800 900-CLOSE-FILES.
027900     CLOSE WALT-FILE.
028000     CLOSE WALT-REQUEST-FILE.
028100     CLOSE WALT-RESPONSE-FILE.
028200*
028300 END PROGRAM WCRWLT.
