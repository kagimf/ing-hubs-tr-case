000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 14-03-1991
000400* Purpose: CUSTOMER MASTER RECORD LAYOUT - WALLET SYSTEM
000500* Tectonics: COBC
000600******************************************************************
000700*-----------------------*
000800*   CHANGE LOG
000900*-----------------------*
001000* 14-03-1991 SRP  0000  INITIAL LAYOUT FOR CUSTOMER MASTER.       SRP0000 
001100* 02-11-1992 SRP  0014  ADDED CUST-PASSWORD FOR ON-LINE TIE-IN.   SRP0014 
001200* 19-08-1998 SRP  0031  Y2K - NO DATE FIELDS ON THIS RECORD, NO   SRP0031 
001300*                       CHANGE REQUIRED. REVIEWED AND SIGNED OFF.
001400* 09-02-2001 RKM  0047  CUST-TCKN CONFIRMED AS UNIQUE SECONDARY   RKM0047 
001500*                       KEY FOR W-CRCUS UNIQUENESS CHECK.
001600*-----------------------*
001700 01  WCUS-RECORD.
001800     05  CUST-ID                     PIC X(36).
001900     05  CUST-NAME                   PIC X(50).
002000     05  CUST-SURNAME                PIC X(50).
002100     05  CUST-TCKN                   PIC X(11).
002200     05  CUST-PASSWORD               PIC X(100).
002300     05  FILLER                      PIC X(03).
