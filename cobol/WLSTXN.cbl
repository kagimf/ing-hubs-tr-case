000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 09-11-1993
000400* Purpose: TRANSACTION LISTING REPORT - LISTS ALL TRANSACTIONS
000500*        : POSTED AGAINST ONE WALLET, WITH A COUNT/APPROVED-
000600*        : TOTAL CONTROL-BREAK LINE.
000700******************************************************************
000800*-----------------------*
000900*   CHANGE LOG
001000*-----------------------*
001100* 09-11-1993 SRP  0013  INITIAL VERSION.                          SRP0013 
001200* 12-02-1995 SRP  0017  REJECT THE RUN WITH A NOT-FOUND LINE WHEN SRP0017 
001300*                       THE REQUESTED WALLET-ID IS UNKNOWN.
001400* 19-08-1998 SRP  0036  Y2K REVIEW - NO DATE FIELDS TOUCHED BY    SRP0036 
001500*                       THIS PROGRAM. NO CHANGE REQUIRED.
001600* 30-10-2003 JHT  0063  APPROVED-TOTAL LINE NOW EXCLUDES PENDING  JHT0063 
001700*                       AND DENIED TRANSACTIONS PER REVISED
001800*                       RECONCILIATION DESK REQUEST.
001850* 04-04-2004 JHT  0068  FILE-STATUS FIELDS RESTORED TO 77 LEVEL   JHT0068 
001900*-----------------------*
002000 IDENTIFICATION DIVISION.
002100*
002200 PROGRAM-ID. WLSTXN.
002300 AUTHOR.        SANDEEP PRAJAPATI.
002400 INSTALLATION.  WALLET SYSTEM - TRANSACTION LISTING REPORT.
002500 DATE-WRITTEN.  09-11-1993.
002600 DATE-COMPILED.
002700 SECURITY.      CONFIDENTIAL.
002800*
002900 ENVIRONMENT DIVISION.
003000*
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT WALT-FILE ASSIGN TO WALTMSTR
004000         ORGANIZATION IS INDEXED
004100         ACCESS MODE IS DYNAMIC
004200         RECORD KEY IS WLT-ID
004300         FILE STATUS IS WS-WALT-STATUS.
004400*
004500     SELECT TRAN-FILE ASSIGN TO TRANMSTR
004600         ORGANIZATION IS INDEXED
004700         ACCESS MODE IS SEQUENTIAL
004800         RECORD KEY IS TXN-ID
004900         FILE STATUS IS WS-TRAN-STATUS.
005000*
005100     SELECT LST-REQUEST-FILE ASSIGN TO LSTREQ
005200         ACCESS IS SEQUENTIAL
005300         FILE STATUS IS WS-LREQ-STATUS.
005400*
005500     SELECT OUT-FILE ASSIGN TO TXLSTRPT
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS IS WS-OUTPUT-STATUS.
005800*
005900 DATA DIVISION.
006000*
006100 FILE SECTION.
006200*
006300 FD  WALT-FILE
006400     RECORD CONTAINS 200 CHARACTERS
006500     RECORDING MODE IS F.
006600     COPY WWLTREC.
006700*
006800 FD  TRAN-FILE
006900     RECORD CONTAINS 165 CHARACTERS
007000     RECORDING MODE IS F.
007100     COPY WTXNREC.
007200*
007300 FD  LST-REQUEST-FILE RECORDING MODE F.
007400 01  LSTREQ-RECORD.
007500     05  LSTREQ-WALLET-ID        PIC X(36).
007600*
007700 FD  OUT-FILE RECORDING MODE F.
007800 01  OUT-REC.
007900     05  WS-PRINT-LINE           PIC X(132).
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300 01  SWITCHES.
008400     05  END-OF-REQUESTS-SW      PIC X VALUE 'N'.
008500         88  END-OF-REQUESTS               VALUE 'Y'.
008600     05  WALLET-FOUND-SW         PIC X VALUE 'Y'.
008700         88  WALLET-FOUND                  VALUE 'Y'.
008800     05  END-OF-TRANS-SW         PIC X VALUE 'N'.
008900         88  END-OF-TRANS                  VALUE 'Y'.
009000*
009100 77  WS-WALT-STATUS              PIC X(02) VALUE SPACES.
009200 77  WS-TRAN-STATUS              PIC X(02) VALUE SPACES.
009300 77  WS-LREQ-STATUS              PIC X(02) VALUE SPACES.
009400 77  WS-OUTPUT-STATUS            PIC X(02) VALUE SPACES.
009500*
009600 01  WS-READ-RECORD              PIC 9(07) COMP VALUE ZERO.
009700 01  WS-WRITE-RECORD             PIC 9(07) COMP VALUE ZERO.
009800*
009900* RUNNING TOTAL FIELDS FOR THE APPROVED-AMOUNT CONTROL BREAK,
010000* KEPT COMP-3 THE SAME AS THE SHOP'S OTHER INVOICE-TOTAL
010100* ACCUMULATORS.
010200*
010300 01  TXN-TOTAL-FIELDS            COMP-3.
010400     05  TXN-COUNT                PIC S9(05).
010500     05  TXN-APPROVED-TOTAL       PIC S9(13)V9(02).
010600*
010700* ALTERNATE NUMERIC VIEW OF THE DETAIL-LINE AMOUNT - REDEFINES
010800* #1.
010900*
011000 01  WS-DET-AMT-WORK.
011100     05  WS-DET-AMT-N            PIC S9(13)V9(02).
011200 01  WS-DET-AMT-ALT REDEFINES WS-DET-AMT-WORK.
011300     05  WS-DET-AMT-A            PIC S9(13)V9(02).
011400*
011500* ALTERNATE NUMERIC VIEW OF WLT-VERSION AT LOOKUP TIME -
011600* REDEFINES #2.
011700*
011800 01  WS-WLT-VER-WORK.
011900     05  WS-WLT-VER-N            PIC 9(09).
012000 01  WS-WLT-VER-ALT REDEFINES WS-WLT-VER-WORK.
012100     05  WS-WLT-VER-A            PIC 9(09).
012200*
012300* ALTERNATE NUMERIC VIEW OF THE RUN READ/WRITE COUNTERS -
012400* REDEFINES #3.
012500*
012600 01  WS-RUN-COUNTERS.
012700     05  WS-READ-DISP            PIC 9(07).
012800     05  WS-WRITE-DISP           PIC 9(07).
012900 01  WS-RUN-COUNTERS-ALT REDEFINES WS-RUN-COUNTERS.
013000     05  WS-READ-DISP-A          PIC 9(07).
013100     05  WS-WRITE-DISP-A         PIC 9(07).
013200*
013300* REPORT HEADING, DETAIL AND TOTAL LINES.
013400*
013500 01  TXL-HEADER0.
013600     05  FILLER    PIC X(01) VALUE SPACE.
013700     05  FILLER    PIC X(30) VALUE 'WALLET SYSTEM'.
013800     05  FILLER    PIC X(101) VALUE SPACES.
013900*
014000 01  TXL-HEADER1.
014100     05  FILLER    PIC X(01) VALUE SPACE.
014200     05  FILLER    PIC X(30) VALUE 'TRANSACTION LISTING REPORT'.
014300     05  FILLER    PIC X(07) VALUE 'WALLET:'.
014400     05  H1-WALLET-ID   PIC X(36).
014500     05  FILLER    PIC X(58) VALUE SPACES.
014600*
014700 01  TXL-HEADER2.
014800     05  FILLER    PIC X(01) VALUE SPACE.
014900     05  FILLER    PIC X(36) VALUE 'TXN-ID'.
015000     05  FILLER    PIC X(02) VALUE SPACES.
015100     05  FILLER    PIC X(08) VALUE 'TYPE'.
015200     05  FILLER    PIC X(02) VALUE SPACES.
015300     05  FILLER    PIC X(07) VALUE 'OPP-TYP'.
015400     05  FILLER    PIC X(02) VALUE SPACES.
015500     05  FILLER    PIC X(20) VALUE 'OPP-PARTY'.
015600     05  FILLER    PIC X(02) VALUE SPACES.
015700     05  FILLER    PIC X(08) VALUE 'STATUS'.
015800     05  FILLER    PIC X(02) VALUE SPACES.
015900     05  FILLER    PIC X(16) VALUE 'AMOUNT'.
016000     05  FILLER    PIC X(26) VALUE SPACES.
016100*
016200 01  TXL-DETAIL.
016300     05  FILLER      PIC X(01) VALUE SPACE.
016400     05  DL-TXN-ID      PIC X(36).
016500     05  FILLER      PIC X(02) VALUE SPACES.
016600     05  DL-TXN-TYPE    PIC X(08).
016700     05  FILLER      PIC X(02) VALUE SPACES.
016800     05  DL-OPP-TYPE    PIC X(07).
016900     05  FILLER      PIC X(02) VALUE SPACES.
017000     05  DL-OPP-PARTY   PIC X(20).
017100     05  FILLER      PIC X(02) VALUE SPACES.
017200     05  DL-TXN-STATUS  PIC X(08).
017300     05  FILLER      PIC X(02) VALUE SPACES.
017400     05  DL-TXN-AMOUNT  PIC -Z(11)9.99.
017500     05  FILLER      PIC X(26) VALUE SPACES.
017600*
017700 01  TXL-NOT-FOUND-LINE.
017800     05  FILLER    PIC X(01) VALUE SPACE.
017900     05  FILLER    PIC X(48) VALUE
018000         'WALLET-ID NOT FOUND - NO TRANSACTIONS LISTED'.
018100     05  FILLER    PIC X(83) VALUE SPACES.
018200*
018300 01  TXL-TOTAL-LINE.
018400     05  FILLER    PIC X(01) VALUE SPACE.
018500     05  FILLER    PIC X(20) VALUE 'TRANSACTION COUNT.. '.
018600     05  TL-COUNT           PIC Z(04)9.
018700     05  FILLER    PIC X(04) VALUE SPACES.
018800     05  FILLER    PIC X(20) VALUE 'APPROVED TOTAL..... '.
018900     05  TL-APPROVED-TOTAL  PIC -Z(11)9.99.
019000     05  FILLER    PIC X(66) VALUE SPACES.
019100*-----------------------*
019200 PROCEDURE DIVISION.
019300*-----------------------*
019400 000-PROCESS-TXN-INQUIRY.
019500*
019600     DISPLAY '*** WLSTXN - TRANSACTION LISTING REPORT ***'.
019700*
019800     PERFORM 050-OPEN-FILES.
019900     PERFORM 110-ACCEPT-WALLET-KEY.
020000*
020100     PERFORM 100-PROCESS-ONE-INQUIRY
020200         UNTIL END-OF-REQUESTS.
020300*
020400     PERFORM 090-CLOSE-FILES.
020500*
020600     DISPLAY 'WLSTXN REQUESTS READ = ' WS-READ-RECORD.
020700     DISPLAY 'WLSTXN LINES WRITTEN = ' WS-WRITE-RECORD.
020800     DISPLAY 'END OF SESSION'.
020900     STOP RUN.
021000*
021100 050-OPEN-FILES.
021200     OPEN INPUT  WALT-FILE.
021300     OPEN INPUT  TRAN-FILE.
021400     OPEN INPUT  LST-REQUEST-FILE.
021500     OPEN OUTPUT OUT-FILE.
021600*
021700 090-CLOSE-FILES.
021800     CLOSE WALT-FILE.
021900     CLOSE TRAN-FILE.
022000     CLOSE LST-REQUEST-FILE.
022100     CLOSE OUT-FILE.
022200*
022300 100-PROCESS-ONE-INQUIRY.
022400*
022500     MOVE 'Y' TO WALLET-FOUND-SW.
022600     IF NOT END-OF-REQUESTS
022700         PERFORM 120-GET-WALLET-ROW
022800         IF WALLET-FOUND
022900             PERFORM 140-GET-TRANSACTIONS-FOR-WALLET
023000             PERFORM 200-DISPLAY-TXN-REPORT
023100         ELSE
023200             WRITE OUT-REC FROM TXL-HEADER0
023300             WRITE OUT-REC FROM TXL-NOT-FOUND-LINE
023400             ADD 2 TO WS-WRITE-RECORD
023500         END-IF
023600     END-IF.
023700*
023800     PERFORM 110-ACCEPT-WALLET-KEY.
023900*
024000 110-ACCEPT-WALLET-KEY.
024100*
024200     READ LST-REQUEST-FILE
024300         AT END MOVE 'Y' TO END-OF-REQUESTS-SW.
024400     IF NOT END-OF-REQUESTS
024500         ADD 1 TO WS-READ-RECORD
024600     END-IF.
024700*
024800 120-GET-WALLET-ROW.
024900*
025000     MOVE 'N' TO WALLET-FOUND-SW.
025100     MOVE LSTREQ-WALLET-ID TO WLT-ID.
025200     READ WALT-FILE
025300         INVALID KEY
025400             CONTINUE
025500         NOT INVALID KEY
025600             SET WALLET-FOUND TO TRUE
025700     END-READ.
025800*
025900 140-GET-TRANSACTIONS-FOR-WALLET.
026000*
026100     WRITE OUT-REC FROM TXL-HEADER0.
026200     MOVE LSTREQ-WALLET-ID TO H1-WALLET-ID.
026300     WRITE OUT-REC FROM TXL-HEADER1.
026400     WRITE OUT-REC FROM TXL-HEADER2.
026500     ADD 3 TO WS-WRITE-RECORD.
026600*
026700     MOVE ZERO TO TXN-COUNT.
026800     MOVE ZERO TO TXN-APPROVED-TOTAL.
026900*
027000     CLOSE TRAN-FILE.
027100     OPEN INPUT TRAN-FILE.
027200     MOVE 'N' TO END-OF-TRANS-SW.
027300*
027400     PERFORM 160-GET-TXN-INFO
027500         UNTIL END-OF-TRANS.
027600*
027700 160-GET-TXN-INFO.
027800*
027900     PERFORM 170-FETCH-TXN-ROW.
028000*
028100     IF NOT END-OF-TRANS
028200         IF TXN-WALLET-ID = LSTREQ-WALLET-ID
028300             PERFORM 180-DISPLAY-TXN-INFO
028400         END-IF
028500     END-IF.
028600*
028700 170-FETCH-TXN-ROW.
028800*
028900     READ TRAN-FILE NEXT RECORD
029000         AT END MOVE 'Y' TO END-OF-TRANS-SW.
029100*
029200 180-DISPLAY-TXN-INFO.
029300*
029400     ADD 1 TO TXN-COUNT.
029500     IF TXN-IS-APPROVED
029600         ADD TXN-AMOUNT TO TXN-APPROVED-TOTAL
029700     END-IF.
029800*
029900     MOVE TXN-ID           TO DL-TXN-ID.
030000     MOVE TXN-TYPE         TO DL-TXN-TYPE.
030100     MOVE TXN-OPP-PARTY-TYPE TO DL-OPP-TYPE.
030200     MOVE TXN-OPP-PARTY    TO DL-OPP-PARTY.
030300     MOVE TXN-STATUS       TO DL-TXN-STATUS.
030400     MOVE TXN-AMOUNT       TO WS-DET-AMT-N.
030500     MOVE WS-DET-AMT-N     TO DL-TXN-AMOUNT.
030600     WRITE OUT-REC FROM TXL-DETAIL.
030700     ADD 1 TO WS-WRITE-RECORD.
030800*
030900 200-DISPLAY-TXN-REPORT.
031000*
031100     MOVE TXN-COUNT          TO TL-COUNT.
031200     MOVE TXN-APPROVED-TOTAL TO TL-APPROVED-TOTAL.
031300     WRITE OUT-REC FROM TXL-TOTAL-LINE.
031400     ADD 1 TO WS-WRITE-RECORD.
031500*
031600 END PROGRAM WLSTXN.
