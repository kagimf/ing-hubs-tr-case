000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 02-11-1993
000400* Purpose: FORMAT WALLET LISTING DATA INTO REPORT FILE - LISTS
000500*        : ALL WALLETS BELONGING TO ONE CUSTOMER
000600* Tectonics: COBC
000700******************************************************************
000800*-----------------------*
000900*   CHANGE LOG
001000*-----------------------*
001100* 02-11-1993 SRP  0012  INITIAL VERSION.                          SRP0012 
001200* 12-02-1995 SRP  0016  REJECT THE RUN WITH A NOT-FOUND HEADER    SRP0016 
001300*                       WHEN THE REQUESTED CUSTOMER-ID IS UNKNOWN.
001400* 19-08-1998 SRP  0035  Y2K REVIEW - RUN-DATE HEADER STAMP USES   SRP0035 
001500*                       CURRENT-YEAR (2-DIGIT) - ACCEPTED AS-IS,
001600*                       REPORT IS AN OPERATOR AID, NOT ARCHIVED.
001700* 30-10-2003 JHT  0062  ADDED WLT-VERSION TO THE DETAIL LINE FOR  JHT0062 
001800*                       THE RECONCILIATION DESK.
001900*-----------------------*
002000 IDENTIFICATION DIVISION.
002100*-----------------------*
002200 PROGRAM-ID. WLSWLT.
002300 AUTHOR.        SANDEEP PRAJAPATI.
002400 INSTALLATION.  WALLET SYSTEM - WALLET LISTING REPORT.
002500 DATE-WRITTEN.  02-11-1993.
002600 DATE-COMPILED.
002700 SECURITY.      CONFIDENTIAL.
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-370.
003100 OBJECT-COMPUTER. IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*
003800     SELECT CUS-FILE ASSIGN TO CUSTMAST
003900         ACCESS IS SEQUENTIAL
004000         FILE STATUS  IS  WS-CUSFILE-STATUS.
004100*
004200     SELECT WALT-FILE ASSIGN TO WALTMSTR
004300         ORGANIZATION IS INDEXED
004400         ACCESS MODE IS SEQUENTIAL
004500         RECORD KEY IS WLT-ID
004600         FILE STATUS IS WS-WALTFILE-STATUS.
004700*
004800     SELECT LST-REQUEST-FILE ASSIGN TO LSWREQ
004900         ACCESS IS SEQUENTIAL
005000         FILE STATUS  IS  WS-LREQ-STATUS.
005100*
005200     SELECT OUT-FILE ASSIGN TO WLSTRPT
005300         ACCESS IS SEQUENTIAL
005400         FILE STATUS  IS  WS-OUTPUT-STATUS.
005500*
005600*-----------------------*
005700 DATA DIVISION.
005800*-----------------------*
005900 FILE SECTION.
006000*
006100 FD  CUS-FILE RECORDING MODE F.
006200     COPY WCUSREC.
006300*
006400 FD  WALT-FILE
006500     RECORD CONTAINS 200 CHARACTERS
006600     RECORDING MODE IS F.
006700     COPY WWLTREC.
006800*
006900 FD  LST-REQUEST-FILE RECORDING MODE F.
007000 01  LSWREQ-RECORD.
007100     05  LSWREQ-CUSTOMER-ID      PIC X(36).
007200*
007300 FD  OUT-FILE RECORDING MODE F.
007400 01  OUT-REC.
007500     05  WS-PRINT-LINE           PIC X(132).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900 01  SYSTEM-DATE-AND-TIME.
008000     05  CURRENT-DATE.
008100         10  CURRENT-YEAR           PIC 9(02).
008200         10  CURRENT-MONTH          PIC 9(02).
008300         10  CURRENT-DAY            PIC 9(02).
008400     05  CURRENT-TIME.
008500         10  CURRENT-HOUR           PIC 9(02).
008600         10  CURRENT-MINUTE         PIC 9(02).
008700         10  CURRENT-SECOND         PIC 9(02).
008800         10  CURRENT-HNDSEC         PIC 9(02).
008900*
009000 01  WS-FIELDS.
009100     05  WS-CUSFILE-STATUS          PIC X(02) VALUE SPACES.
009200     05  WS-WALTFILE-STATUS         PIC X(02) VALUE SPACES.
009300     05  WS-LREQ-STATUS             PIC X(02) VALUE SPACES.
009400     05  WS-OUTPUT-STATUS           PIC X(02) VALUE SPACES.
009500     05  WS-CUS-FILE-EOF            PIC X(01) VALUE 'N'.
009600     05  WS-WALT-FILE-EOF           PIC X(01) VALUE 'N'.
009700     05  WS-LREQ-FILE-EOF           PIC X(01) VALUE 'N'.
009800     05  WS-CUST-FOUND-SW           PIC X(01) VALUE 'N'.
009900         88  WS-CUST-FOUND                VALUE 'Y'.
010000*
010100* CUSTOMER TABLE, LOADED ONCE PER RUN - THE CUSTOMER-FILE POINT
010200* LOOKUP BY ID IS DONE HERE, THE SAME DIALECT USED BY WCRCUS/
010300* WCRWLT FOR THE TCKN LOOKUP - A PLAIN PERFORM VARYING SCAN OVER
010350* A BINARY SUBSCRIPT.
010400*
010500 01  WCUS-TABLE.
010600     05  WCUS-TABLE-ROW OCCURS 500 TIMES.
010650         10  WCUS-T-ID           PIC X(36).
010800         10  WCUS-T-NAME         PIC X(50).
010900         10  WCUS-T-SURNAME      PIC X(50).
011000*
011050 01  WCUS-SUBSCRIPTS             BINARY.
011080     05  WCUS-FIND-SUB           PIC S9(3).
011100*
011200 01  WS-ROW-COUNT                PIC 9(05) COMP VALUE ZERO.
011300*
011400 01  WS-READ-RECORD              PIC 9(07) COMP VALUE ZERO.
011500 01  WS-WRITE-RECORD             PIC 9(07) COMP VALUE ZERO.
011600 01  WS-WALLET-COUNT             PIC 9(05) COMP VALUE ZERO.
011700*
011800* ALTERNATE NUMERIC VIEW OF THE WALLET COUNT - REDEFINES #1.
011900*
012000 01  WS-COUNT-WORK.
012100     05  WS-WALLET-COUNT-N       PIC 9(05).
012200 01  WS-COUNT-ALT REDEFINES WS-COUNT-WORK.
012300     05  WS-WALLET-COUNT-A       PIC 9(05).
012400*
012500* ALTERNATE NUMERIC VIEW OF THE WALLET BALANCE FOR THE
012600* DETAIL LINE - REDEFINES #2.
012700*
012800 01  WS-BAL-WORK.
012900     05  WS-BAL-N                PIC S9(13)V9(02).
013000 01  WS-BAL-ALT REDEFINES WS-BAL-WORK.
013100     05  WS-BAL-A                PIC S9(13)V9(02).
013200*
013300* ALTERNATE NUMERIC VIEW OF THE WALLET USABLE BALANCE FOR THE
013400* DETAIL LINE - REDEFINES #3.
013500*
013600 01  WS-UBAL-WORK.
013700     05  WS-UBAL-N               PIC S9(13)V9(02).
013800 01  WS-UBAL-ALT REDEFINES WS-UBAL-WORK.
013900     05  WS-UBAL-A               PIC S9(13)V9(02).
014000*
014100* REPORT HEADING AND DETAIL LINES.
014200*
014300 01  WLS-HEADER0.
014400     05  FILLER    PIC X(01) VALUE SPACE.
014500     05  FILLER    PIC X(30) VALUE 'WALLET SYSTEM'.
014600     05  FILLER    PIC X(101) VALUE SPACES.
014700*
014800 01  WLS-HEADER1.
014900     05  FILLER    PIC X(01) VALUE SPACE.
015000     05  FILLER    PIC X(30) VALUE 'WALLET LISTING REPORT'.
015100     05  FILLER    PIC X(06) VALUE 'CUST: '.
015200     05  H1-CUST-ID   PIC X(36).
015300     05  FILLER    PIC X(59) VALUE SPACES.
015400*
015500 01  WLS-HEADER2.
015600     05  FILLER    PIC X(01) VALUE SPACE.
015700     05  FILLER    PIC X(36) VALUE 'WALLET-ID'.
015800     05  FILLER    PIC X(02) VALUE SPACES.
015900     05  FILLER    PIC X(20) VALUE 'WALLET NAME'.
016000     05  FILLER    PIC X(02) VALUE SPACES.
016100     05  FILLER    PIC X(03) VALUE 'CUR'.
016200     05  FILLER    PIC X(03) VALUE SPACES.
016300     05  FILLER    PIC X(01) VALUE 'S'.
016400     05  FILLER    PIC X(05) VALUE SPACES.
016500     05  FILLER    PIC X(01) VALUE 'W'.
016600     05  FILLER    PIC X(05) VALUE SPACES.
016700     05  FILLER    PIC X(21) VALUE 'BALANCE'.
016800     05  FILLER    PIC X(02) VALUE SPACES.
016900     05  FILLER    PIC X(21) VALUE 'USABLE BALANCE'.
017000     05  FILLER    PIC X(09) VALUE SPACES.
017100*
017200 01  WLS-DETAIL.
017300     05  FILLER        PIC X(01) VALUE SPACE.
017400     05  DL-WALLET-ID     PIC X(36).
017500     05  FILLER        PIC X(02) VALUE SPACES.
017600     05  DL-NAME          PIC X(20).
017700     05  FILLER        PIC X(02) VALUE SPACES.
017800     05  DL-CURRENCY      PIC X(03).
017900     05  FILLER        PIC X(03) VALUE SPACES.
018000     05  DL-SHOPPING      PIC X(01).
018100     05  FILLER        PIC X(05) VALUE SPACES.
018200     05  DL-WITHDRAW      PIC X(01).
018300     05  FILLER        PIC X(05) VALUE SPACES.
018400     05  DL-BALANCE       PIC -Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
018500     05  FILLER        PIC X(02) VALUE SPACES.
018600     05  DL-USABLE-BAL    PIC -Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
018700     05  FILLER        PIC X(09) VALUE SPACES.
018800*
018900 01  WLS-NOT-FOUND-LINE.
019000     05  FILLER    PIC X(01) VALUE SPACE.
019100     05  FILLER    PIC X(50) VALUE
019200         'CUSTOMER-ID NOT FOUND - NO WALLETS LISTED'.
019300     05  FILLER    PIC X(81) VALUE SPACES.
019400*
019500 01  WLS-TOTAL-LINE.
019600     05  FILLER    PIC X(01) VALUE SPACE.
019700     05  FILLER    PIC X(20) VALUE 'WALLET COUNT ...... '.
019800     05  TL-WALLET-COUNT   PIC ZZ,ZZ9.
019900     05  FILLER    PIC X(105) VALUE SPACES.
020000*-----------------------*
020100 PROCEDURE DIVISION.
020200*-----------------------*
020300 000-MAIN.
020400*
020500     ACCEPT CURRENT-DATE FROM DATE.
020600     ACCEPT CURRENT-TIME FROM TIME.
020700*
020800     DISPLAY '************ WALLET LISTING REPORT ************'.
020900     DISPLAY 'WLSWLT STARTED DATE = ' CURRENT-MONTH '/'
021000            CURRENT-DAY '/' CURRENT-YEAR  '  (mm/dd/yy)'.
021100     DISPLAY '             TIME = ' CURRENT-HOUR ':'
021200            CURRENT-MINUTE ':' CURRENT-SECOND.
021300*
021400     PERFORM 100-OPEN-FILES.
021500     PERFORM 150-LOAD-CUSTOMER-TABLE
021600         UNTIL WS-CUS-FILE-EOF = 'Y'.
021700*
021800     PERFORM 110-READ-LIST-REQUEST.
021900     PERFORM 190-PROCESS-ONE-REQUEST
022000         UNTIL WS-LREQ-FILE-EOF = 'Y'.
022100*
022200     PERFORM 400-CLOSE-FILES.
022300*
022400     DISPLAY 'WLSWLT REQUESTS READ = ' WS-READ-RECORD.
022500     DISPLAY 'WLSWLT LINES WRITTEN = ' WS-WRITE-RECORD.
022600     STOP RUN.
022700*
022800 100-OPEN-FILES.
022900     OPEN INPUT  CUS-FILE.
023000     OPEN INPUT  WALT-FILE.
023100     OPEN INPUT  LST-REQUEST-FILE.
023200     OPEN OUTPUT OUT-FILE.
023300*
023400 110-READ-LIST-REQUEST.
023500     READ LST-REQUEST-FILE
023600         AT END MOVE 'Y' TO WS-LREQ-FILE-EOF.
023700     IF WS-LREQ-FILE-EOF = 'N'
023800         ADD 1 TO WS-READ-RECORD
023900     END-IF.
024000*
024100 150-LOAD-CUSTOMER-TABLE.
024200     READ CUS-FILE
024300         AT END MOVE 'Y' TO WS-CUS-FILE-EOF
024400         NOT AT END
024500             ADD 1 TO WS-ROW-COUNT
024600             MOVE CUST-ID      TO WCUS-T-ID(WS-ROW-COUNT)
024700             MOVE CUST-NAME    TO WCUS-T-NAME(WS-ROW-COUNT)
024800             MOVE CUST-SURNAME TO WCUS-T-SURNAME(WS-ROW-COUNT)
024900     END-READ.
025000*
025100 190-PROCESS-ONE-REQUEST.
025200     PERFORM 200-LOOKUP-CUSTOMER.
025300*
025400     IF WS-CUST-FOUND
025500         MOVE LSWREQ-CUSTOMER-ID TO H1-CUST-ID
025600         WRITE OUT-REC FROM WLS-HEADER0
025700         WRITE OUT-REC FROM WLS-HEADER1
025800         WRITE OUT-REC FROM WLS-HEADER2
025900         ADD 3 TO WS-WRITE-RECORD
026000         MOVE ZERO TO WS-WALLET-COUNT
026100         CLOSE WALT-FILE
026200         OPEN INPUT WALT-FILE
026300         MOVE 'N' TO WS-WALT-FILE-EOF
026400         PERFORM 300-SCAN-WALLETS-FOR-CUSTOMER
026500             UNTIL WS-WALT-FILE-EOF = 'Y'
026600         MOVE WS-WALLET-COUNT TO TL-WALLET-COUNT
026700         WRITE OUT-REC FROM WLS-TOTAL-LINE
026800         ADD 1 TO WS-WRITE-RECORD
026900     ELSE
027000         WRITE OUT-REC FROM WLS-HEADER0
027100         WRITE OUT-REC FROM WLS-NOT-FOUND-LINE
027200         ADD 2 TO WS-WRITE-RECORD
027300     END-IF.
027400*
027500     PERFORM 110-READ-LIST-REQUEST.
027600*
027700 200-LOOKUP-CUSTOMER.
027800     MOVE 'N' TO WS-CUST-FOUND-SW.
027900     PERFORM 205-SCAN-CUSTOMER-TABLE
027950         VARYING WCUS-FIND-SUB FROM 1 BY 1
027960         UNTIL WCUS-FIND-SUB > WS-ROW-COUNT
027970            OR WS-CUST-FOUND.
028500*
028550 205-SCAN-CUSTOMER-TABLE.
028560     IF WCUS-T-ID(WCUS-FIND-SUB) = LSWREQ-CUSTOMER-ID
028570         SET WS-CUST-FOUND-SW TO 'Y'
028580     END-IF.
028590*
028600 300-SCAN-WALLETS-FOR-CUSTOMER.
028700     READ WALT-FILE NEXT RECORD
028800         AT END MOVE 'Y' TO WS-WALT-FILE-EOF
028900         NOT AT END
029000             IF WLT-CUSTOMER-ID = LSWREQ-CUSTOMER-ID
029100                 PERFORM 310-WRITE-WALLET-DETAIL-LINE
029200             END-IF
029300     END-READ.
029400*
029500 310-WRITE-WALLET-DETAIL-LINE.
029600     MOVE WLT-ID              TO DL-WALLET-ID.
029700     MOVE WLT-NAME            TO DL-NAME.
029800     MOVE WLT-CURRENCY        TO DL-CURRENCY.
029900     MOVE WLT-ACTIVE-SHOPPING TO DL-SHOPPING.
030000     MOVE WLT-ACTIVE-WITHDRAW TO DL-WITHDRAW.
030100     MOVE WLT-BALANCE         TO WS-BAL-N.
030200     MOVE WS-BAL-N            TO DL-BALANCE.
030300     MOVE WLT-USABLE-BALANCE  TO WS-UBAL-N.
030400     MOVE WS-UBAL-N           TO DL-USABLE-BAL.
030500     WRITE OUT-REC FROM WLS-DETAIL.
030600     ADD 1 TO WS-WRITE-RECORD.
030700     ADD 1 TO WS-WALLET-COUNT.
030800*
030900 400-CLOSE-FILES.
031000     CLOSE CUS-FILE.
031100     CLOSE WALT-FILE.
031200     CLOSE LST-REQUEST-FILE.
031300     CLOSE OUT-FILE.
031400*
031500 END PROGRAM WLSWLT.
