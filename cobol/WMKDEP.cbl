000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 21-04-1992
000400* Purpose: DEPOSIT POSTING - VALIDATES AND POSTS DEPOSIT
000500*        : REQUESTS TO THE WALLET MASTER, WRITES ONE TRANSACTION
000600*        : LOG RECORD PER REQUEST PROCESSED.
000700* Tectonics: COBC
000800******************************************************************
000900*-----------------------*
001000*   CHANGE LOG
001100*-----------------------*
001200* 21-04-1992 SRP  0006  INITIAL VERSION.                          SRP0006 
001300* 03-05-1994 SRP  0009  ADDED WLT-VERSION BUMP ON EACH BALANCE    SRP0009 
001400*                       FIELD TOUCHED, PER RECONCILIATION REQ.
001500* 21-07-1996 SRP  0022  SPLIT USABLE BALANCE OUT OF THE POSTING   SRP0022 
001600*                       PARAGRAPH - LARGE DEPOSITS NOW HOLD BACK
001700*                       THE USABLE-BALANCE UPDATE FOR APPROVAL.
001800* 19-08-1998 SRP  0032  Y2K REVIEW - NO DATE FIELDS TOUCHED BY    SRP0032 
001900*                       THIS PROGRAM. NO CHANGE REQUIRED.
002000* 30-10-2003 JHT  0059  ADDED WS-LARGE-TXN-LIMIT AS A NAMED       JHT0059 
002100*                       CONSTANT INSTEAD OF THE LITERAL 1000.00.
002200*-----------------------*
002300 IDENTIFICATION DIVISION.
002400******************************************************************
002500 PROGRAM-ID.    WMKDEP.
002600 AUTHOR.        SANDEEP PRAJAPATI.
002700 INSTALLATION.  WALLET SYSTEM - DEPOSIT POSTING.
002800 DATE-WRITTEN.  21-04-1992.
002900 DATE-COMPILED.
003000 SECURITY.      CONFIDENTIAL.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300******************************************************************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT WALT-FILE ASSIGN TO WALTMSTR
004300         ORGANIZATION IS INDEXED
004400         ACCESS MODE IS DYNAMIC
004500         RECORD KEY IS WLT-ID
004600         FILE STATUS IS WS-WALT-STATUS.
004700*
004800     SELECT TRAN-FILE ASSIGN TO TRANMSTR
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS SEQUENTIAL
005100         RECORD KEY IS TXN-ID
005200         FILE STATUS IS WS-TRAN-STATUS.
005300*
005400     SELECT DEP-REQUEST-FILE ASSIGN TO DEPREQ
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-DREQ-STATUS.
005700*
005800     SELECT DEP-RESPONSE-FILE ASSIGN TO DEPRESP
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-DRSP-STATUS.
006100******************************************************************
006200 DATA DIVISION.
006300******************************************************************
006400 FILE SECTION.
006500*
006600 FD  WALT-FILE
006700     RECORD CONTAINS 200 CHARACTERS
006800     RECORDING MODE IS F.
006900     COPY WWLTREC.
007000*
007100 FD  TRAN-FILE
007200     RECORD CONTAINS 165 CHARACTERS
007300     RECORDING MODE IS F.
007400     COPY WTXNREC.
007500*
007600 FD  DEP-REQUEST-FILE
007700     RECORD CONTAINS 120 CHARACTERS
007800     RECORDING MODE IS F.
007900 01  WDREQ-RECORD.
008000     05  WDREQ-TXN-ID            PIC X(36).
008100     05  WDREQ-WALLET-ID         PIC X(36).
008200     05  WDREQ-AMOUNT            PIC S9(13)V9(02).
008300     05  WDREQ-OPP-PARTY-TYPE    PIC X(07).
008400     05  WDREQ-OPP-PARTY         PIC X(25).
008450     05  FILLER                  PIC X(01).
008500*
008600 FD  DEP-RESPONSE-FILE
008700     RECORD CONTAINS 100 CHARACTERS
008800     RECORDING MODE IS F.
008900 01  WDRSP-RECORD.
009000     05  WDRSP-TXN-ID            PIC X(36).
009100     05  WDRSP-STATUS            PIC X(08).
009200     05  WDRSP-MESSAGE           PIC X(40).
009300     05  FILLER                  PIC X(16).
009400******************************************************************
009500 WORKING-STORAGE SECTION.
009600******************************************************************
009700 01  WS-FILE-STATUSES.
009800     05  WS-WALT-STATUS          PIC X(02) VALUE SPACES.
009900     05  WS-TRAN-STATUS          PIC X(02) VALUE SPACES.
010000     05  WS-DREQ-STATUS          PIC X(02) VALUE SPACES.
010100     05  WS-DRSP-STATUS          PIC X(02) VALUE SPACES.
010200*
010300 01  SWITCHES.
010400     05  WDREQ-EOF-SW            PIC X(01) VALUE 'N'.
010500         88  WDREQ-EOF                    VALUE 'Y'.
010600     05  WWLT-FOUND-SW           PIC X(01) VALUE 'N'.
010700         88  WWLT-FOUND                   VALUE 'Y'.
010800*
010900 01  SYSTEM-DATE-AND-TIME.
011000     05  CURRENT-DATE.
011100         10  CURRENT-YEAR        PIC 9(02).
011200         10  CURRENT-MONTH       PIC 9(02).
011300         10  CURRENT-DAY         PIC 9(02).
011400     05  CURRENT-TIME.
011500         10  CURRENT-HOUR        PIC 9(02).
011600         10  CURRENT-MINUTE      PIC 9(02).
011700         10  CURRENT-SECOND      PIC 9(02).
011800         10  CURRENT-HNDSEC      PIC 9(02).
011900*
012000* BUSINESS RULE 1 - LARGE-TRANSACTION THRESHOLD, KEPT AS A
012100* NAMED CONSTANT RATHER THAN A LITERAL IN THE POSTING LOGIC.
012200*
012300 01  WS-CONSTANTS.
012400     05  WS-LARGE-TXN-LIMIT      PIC S9(13)V9(02)
012500                                 VALUE 1000.00.
012600*
012700* ALTERNATE NUMERIC/EDITED VIEW OF THE DEPOSIT AMOUNT FOR THE
012800* CLOSING DISPLAY - REDEFINES #1.
012900*
013000 01  WS-AMOUNT-WORK.
013100     05  WS-AMOUNT-N             PIC S9(13)V9(02).
013200 01  WS-AMOUNT-EDIT REDEFINES WS-AMOUNT-WORK.
013300     05  WS-AMOUNT-E             PIC S9(13)V9(02).
013400*
013500 01  WS-COUNTERS.
013600     05  WS-REQ-COUNT            PIC 9(07) COMP VALUE ZERO.
013700     05  WS-POST-COUNT           PIC 9(07) COMP VALUE ZERO.
013800     05  WS-PENDING-COUNT        PIC 9(07) COMP VALUE ZERO.
013900     05  WS-REJECT-COUNT         PIC 9(07) COMP VALUE ZERO.
014000*
014100* REPORT/EDIT VIEW OF THE RUN COUNTERS - VALUES ARE MOVED IN FROM
014200* WS-COUNTERS BEFORE THE CLOSING DISPLAY.
014300*
014400 01  WS-COUNTERS-DISP.
014500     05  WS-REQ-COUNT-E          PIC ZZZ,ZZ9.
014600     05  WS-POST-COUNT-E         PIC ZZZ,ZZ9.
014700     05  WS-PENDING-COUNT-E      PIC ZZZ,ZZ9.
014800     05  WS-REJECT-COUNT-E       PIC ZZZ,ZZ9.
014900*
015000* PACKED/DISPLAY VIEW OF WLT-VERSION FOR THE TRACE DISPLAY -
015100* REDEFINES #2.
015200*
015300 01  WS-VERSION-WORK.
015400     05  WS-VERSION-N            PIC 9(09).
015500 01  WS-VERSION-EDIT REDEFINES WS-VERSION-WORK.
015600     05  WS-VERSION-E            PIC 9(09).
015700*
015800* ALTERNATE NUMERIC VIEW OF THE REQUEST COUNTER, FOR THE TRACE
015900* DISPLAY IN 200-VALIDATE-DEPOSIT - REDEFINES #3.
016000*
016100 01  WS-REQ-COUNT-WORK.
016200     05  WS-REQ-COUNT-N          PIC 9(07).
016300 01  WS-REQ-COUNT-ALT REDEFINES WS-REQ-COUNT-WORK.
016400     05  WS-REQ-COUNT-A          PIC 9(07).
016500******************************************************************
016600 PROCEDURE DIVISION.
016700******************************************************************
016800 000-MAIN.
016900*
017000     ACCEPT CURRENT-DATE FROM DATE.
017100     ACCEPT CURRENT-TIME FROM TIME.
017200*
017300     DISPLAY '-------------------------------------------------'.
017400     DISPLAY 'WMKDEP STARTED DATE = ' CURRENT-MONTH '/'
017500            CURRENT-DAY '/' CURRENT-YEAR  '  (mm/dd/yy)'.
017600     DISPLAY '             TIME = ' CURRENT-HOUR ':'
017700            CURRENT-MINUTE ':' CURRENT-SECOND.
017800     DISPLAY '-------------------------------------------------'.
017900*
018000     PERFORM 100-OPEN-FILES.
018100     PERFORM 110-READ-DEP-REQUEST.
018200     PERFORM 200-VALIDATE-DEPOSIT
018300         UNTIL WDREQ-EOF.
018400     PERFORM 900-CLOSE-FILES.
018500*
018600     MOVE WS-REQ-COUNT     TO WS-REQ-COUNT-E.
018700     MOVE WS-POST-COUNT    TO WS-POST-COUNT-E.
018800     MOVE WS-PENDING-COUNT TO WS-PENDING-COUNT-E.
018900     MOVE WS-REJECT-COUNT  TO WS-REJECT-COUNT-E.
019000*
019100     DISPLAY 'WMKDEP REQUESTS READ    = ' WS-REQ-COUNT-E.
019200     DISPLAY 'WMKDEP DEPOSITS POSTED  = ' WS-POST-COUNT-E.
019300     DISPLAY 'WMKDEP DEPOSITS PENDING = ' WS-PENDING-COUNT-E.
019400     DISPLAY 'WMKDEP REQUESTS REJECTED= ' WS-REJECT-COUNT-E.
019500     DISPLAY 'WMKDEP - DEPOSIT POSTING BATCH ENDED'.
019600*
019700     STOP RUN.
019800*
019900 100-OPEN-FILES.
020000     OPEN I-O    WALT-FILE.
020100     OPEN I-O    TRAN-FILE.
020200     OPEN INPUT  DEP-REQUEST-FILE.
020300     OPEN OUTPUT DEP-RESPONSE-FILE.
020400*
020500 110-READ-DEP-REQUEST.
020600     READ DEP-REQUEST-FILE
020700         AT END SET WDREQ-EOF TO TRUE.
020800*
020900 200-VALIDATE-DEPOSIT.
021000     ADD 1 TO WS-REQ-COUNT.
021100     MOVE WS-REQ-COUNT TO WS-REQ-COUNT-N.
021200     MOVE WS-REQ-COUNT-N TO WS-REQ-COUNT-A.
021300     MOVE 'N' TO WWLT-FOUND-SW.
021400*
021500     MOVE WDREQ-WALLET-ID TO WLT-ID.
021600     READ WALT-FILE
021700         INVALID KEY
021800             CONTINUE
021900         NOT INVALID KEY
022000             SET WWLT-FOUND-SW TO 'Y'.
022100*
022200     IF NOT WWLT-FOUND
022300         ADD 1 TO WS-REJECT-COUNT
022400         MOVE WDREQ-TXN-ID     TO WDRSP-TXN-ID
022500         MOVE 'NOT-FND'        TO WDRSP-STATUS
022600         MOVE 'Wallet not found' TO WDRSP-MESSAGE
022700         WRITE WDRSP-RECORD
022800     ELSE
022900         IF WDREQ-AMOUNT NOT > ZERO
023000             ADD 1 TO WS-REJECT-COUNT
023100             MOVE WDREQ-TXN-ID  TO WDRSP-TXN-ID
023200             MOVE 'BAD-REQ'     TO WDRSP-STATUS
023300             MOVE 'Amount must be positive' TO WDRSP-MESSAGE
023400             WRITE WDRSP-RECORD
023500         ELSE
023600             PERFORM 210-POST-DEPOSIT
023700         END-IF
023800     END-IF.
023900*
024000     PERFORM 110-READ-DEP-REQUEST.
024100*
024200 210-POST-DEPOSIT.
024300*
024400* BUSINESS RULE 5 - WLT-BALANCE ALWAYS INCREASES BY THE FULL
024500* DEPOSIT AMOUNT, REGARDLESS OF THE LARGE-TRANSACTION CHECK.
024600*
024700     COMPUTE WLT-BALANCE ROUNDED = WLT-BALANCE + WDREQ-AMOUNT.
024800     ADD 1 TO WLT-VERSION.
024900*
025000     MOVE WDREQ-TXN-ID          TO TXN-ID.
025100     MOVE WDREQ-AMOUNT          TO TXN-AMOUNT.
025200     MOVE 'DEPOSIT '            TO TXN-TYPE.
025300     MOVE WDREQ-OPP-PARTY-TYPE  TO TXN-OPP-PARTY-TYPE.
025400     MOVE WDREQ-OPP-PARTY       TO TXN-OPP-PARTY.
025500     MOVE WDREQ-WALLET-ID       TO TXN-WALLET-ID.
025600*
025700     IF WDREQ-AMOUNT > WS-LARGE-TXN-LIMIT
025800         MOVE 'PENDING '  TO TXN-STATUS
025900         ADD 1 TO WS-PENDING-COUNT
026000         MOVE 'Deposit pending approval' TO WDRSP-MESSAGE
026100     ELSE
026200         MOVE 'APPROVED'  TO TXN-STATUS
026300         COMPUTE WLT-USABLE-BALANCE ROUNDED =
026400             WLT-USABLE-BALANCE + WDREQ-AMOUNT
026500         ADD 1 TO WLT-VERSION
026600         ADD 1 TO WS-POST-COUNT
026700         MOVE 'Deposit approved' TO WDRSP-MESSAGE
026800     END-IF.
026900*
027000     REWRITE WWLT-RECORD
027100         INVALID KEY
027200             DISPLAY 'WMKDEP - REWRITE FAILED ' WLT-ID.
027300     WRITE WTXN-RECORD
027400         INVALID KEY
027500             DISPLAY 'WMKDEP - DUPLICATE TXN KEY ' TXN-ID.
027600*
027700     MOVE TXN-ID     TO WDRSP-TXN-ID.
027800     MOVE TXN-STATUS TO WDRSP-STATUS.
027900     WRITE WDRSP-RECORD.
028000*
028100 900-CLOSE-FILES.
028200     CLOSE WALT-FILE.
028300     CLOSE TRAN-FILE.
028400     CLOSE DEP-REQUEST-FILE.
028500     CLOSE DEP-RESPONSE-FILE.
028600*
028700 END PROGRAM WMKDEP.
