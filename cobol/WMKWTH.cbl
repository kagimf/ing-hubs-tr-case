000100*--------------------------
000200* Author: SANDEEP PRAJAPATI
000300* Date: 04-06-1992
000400* Purpose: WITHDRAWAL POSTING - VALIDATES AND POSTS WITHDRAWAL
000500*        : REQUESTS AGAINST THE WALLET MASTER USABLE BALANCE.
000600*--------------------------
000700*-----------------------*
000800*   CHANGE LOG
000900*-----------------------*
001000* 04-06-1992 SRP  0007  INITIAL VERSION.                          SRP0007 
001100* 03-05-1994 SRP  0010  ADDED SUFFICIENT-FUNDS CHECK AGAINST      SRP0010 
001200*                       USABLE BALANCE, NOT RAW BALANCE.
001300* 12-02-1995 SRP  0014  REJECT WITHDRAWALS WHEN WLT-ACTIVE-       SRP0014 
001400*                       WITHDRAW IS SET TO 'N'.
001500* 19-08-1998 SRP  0033  Y2K REVIEW - NO DATE FIELDS TOUCHED BY    SRP0033 
001600*                       THIS PROGRAM. NO CHANGE REQUIRED.
001700* 30-10-2003 JHT  0060  SHARED WS-LARGE-TXN-LIMIT CONSTANT WITH   JHT0060 
001800*                       WMKDEP - SAME THRESHOLD BOTH DIRECTIONS.
001900*-----------------------*
002000 IDENTIFICATION DIVISION.
002100*--------------------------
002200 PROGRAM-ID.    WMKWTH.
002300 AUTHOR.        SANDEEP PRAJAPATI.
002400 INSTALLATION.  WALLET SYSTEM - WITHDRAWAL POSTING.
002500 DATE-WRITTEN.  04-06-1992.
002600 DATE-COMPILED.
002700 SECURITY.      CONFIDENTIAL.
002800*--------------------------
002900 ENVIRONMENT DIVISION.
003000*--------------------------
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*
003700 INPUT-OUTPUT SECTION.
003800  FILE-CONTROL.
003900     SELECT WALT-FILE ASSIGN TO WALTMSTR
004000            ORGANIZATION IS INDEXED
004100            ACCESS MODE IS DYNAMIC
004200            RECORD KEY IS WLT-ID
004300            FILE STATUS IS WS-WALT-STATUS.
004400     SELECT TRAN-FILE ASSIGN TO TRANMSTR
004500            ORGANIZATION IS INDEXED
004600            ACCESS MODE IS SEQUENTIAL
004700            RECORD KEY IS TXN-ID
004800            FILE STATUS IS WS-TRAN-STATUS.
004900     SELECT WTH-REQUEST-FILE ASSIGN TO WTHREQ
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS IS WS-WREQ-STATUS.
005200     SELECT WTH-RESPONSE-FILE ASSIGN TO WTHRESP
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS IS WS-WRSP-STATUS.
005500*--------------------------
005600 DATA DIVISION.
005700*--------------------------
005800 FILE SECTION.
005900 FD  WALT-FILE
006000      RECORD CONTAINS 200 CHARACTERS
006100      RECORDING MODE IS F.
006200     COPY WWLTREC.
006300*
006400 FD  TRAN-FILE
006500      RECORD CONTAINS 165 CHARACTERS
006600      RECORDING MODE IS F.
006700     COPY WTXNREC.
006800*
006900 FD  WTH-REQUEST-FILE
007000      RECORD CONTAINS 120 CHARACTERS
007100      RECORDING MODE IS F.
007200 01  WWREQ-RECORD.
007300     02  WWREQ-TXN-ID            PIC X(36).
007400     02  WWREQ-WALLET-ID         PIC X(36).
007500     02  WWREQ-AMOUNT            PIC S9(13)V9(02).
007600     02  WWREQ-OPP-PARTY-TYPE    PIC X(07).
007700     02  WWREQ-OPP-PARTY         PIC X(25).
007750     02  FILLER                  PIC X(01).
007800*
007900 FD  WTH-RESPONSE-FILE
008000      RECORD CONTAINS 100 CHARACTERS
008100      RECORDING MODE IS F.
008200 01  WWRSP-RECORD.
008300     02  WWRSP-TXN-ID            PIC X(36).
008400     02  WWRSP-STATUS            PIC X(08).
008500     02  WWRSP-MESSAGE           PIC X(40).
008600     02  FILLER                  PIC X(16).
008700*
008800 WORKING-STORAGE SECTION.
008900*
009000  01 WS-FILE-STATUSES.
009100     02  WS-WALT-STATUS          PIC X(02) VALUE SPACES.
009200     02  WS-TRAN-STATUS          PIC X(02) VALUE SPACES.
009300     02  WS-WREQ-STATUS          PIC X(02) VALUE SPACES.
009400     02  WS-WRSP-STATUS          PIC X(02) VALUE SPACES.
009500*
009600  01 SWITCHES.
009700     02  WWREQ-EOF-SW            PIC X(01) VALUE 'N'.
009800         88  WWREQ-EOF                    VALUE 'Y'.
009900     02  WWLT-FOUND-SW           PIC X(01) VALUE 'N'.
010000         88  WWLT-FOUND                   VALUE 'Y'.
010100*
010200  01 SYSTEM-DATE-AND-TIME.
010300     02  CURRENT-DATE.
010400         05  CURRENT-YEAR        PIC 9(02).
010500         05  CURRENT-MONTH       PIC 9(02).
010600         05  CURRENT-DAY         PIC 9(02).
010700     02  CURRENT-TIME.
010800         05  CURRENT-HOUR        PIC 9(02).
010900         05  CURRENT-MINUTE      PIC 9(02).
011000         05  CURRENT-SECOND      PIC 9(02).
011100         05  CURRENT-HNDSEC      PIC 9(02).
011200*
011300* BUSINESS RULE 1 - LARGE-TRANSACTION THRESHOLD, SAME LIMIT
011400* USED BY WMKDEP.
011500*
011600  01 WS-CONSTANTS.
011700     02  WS-LARGE-TXN-LIMIT      PIC S9(13)V9(02)
011800                                 VALUE 1000.00.
011900*
012000* ALTERNATE NUMERIC/EDITED VIEW OF THE NEW USABLE BALANCE FOR
012100* THE TRACE DISPLAY - REDEFINES #1.
012200*
012300  01 WS-BAL-WORK.
012400     02  WS-BAL-N                PIC S9(13)V9(02).
012500  01 WS-BAL-EDIT REDEFINES WS-BAL-WORK.
012600     02  WS-BAL-E                PIC S9(13)V9(02).
012700*
012800  01 WS-COUNTERS.
012900     02  WS-REQ-COUNT            PIC 9(07) COMP VALUE ZERO.
013000     02  WS-POST-COUNT           PIC 9(07) COMP VALUE ZERO.
013100     02  WS-PENDING-COUNT        PIC 9(07) COMP VALUE ZERO.
013200     02  WS-REJECT-COUNT         PIC 9(07) COMP VALUE ZERO.
013300*
013400* REPORT/EDIT VIEW OF THE RUN COUNTERS - VALUES ARE MOVED IN FROM
013500* WS-COUNTERS BEFORE THE CLOSING DISPLAY.
013600*
013700  01 WS-COUNTERS-DISP.
013800     02  WS-REQ-COUNT-E          PIC ZZZ,ZZ9.
013900     02  WS-POST-COUNT-E         PIC ZZZ,ZZ9.
014000     02  WS-PENDING-COUNT-E      PIC ZZZ,ZZ9.
014100     02  WS-REJECT-COUNT-E       PIC ZZZ,ZZ9.
014200*
014300* PACKED/DISPLAY VIEW OF WLT-VERSION FOR THE TRACE DISPLAY -
014400* REDEFINES #2.
014500*
014600  01 WS-VERSION-WORK.
014700     02  WS-VERSION-N            PIC 9(09).
014800  01 WS-VERSION-EDIT REDEFINES WS-VERSION-WORK.
014900     02  WS-VERSION-E            PIC 9(09).
015000*
015100* ALTERNATE NUMERIC VIEW OF THE REQUEST COUNTER, FOR THE TRACE
015200* DISPLAY IN VALIDATE-WITHDRAWAL - REDEFINES #3.
015300*
015400  01 WS-REQ-COUNT-WORK.
015500     02  WS-REQ-COUNT-N          PIC 9(07).
015600  01 WS-REQ-COUNT-ALT REDEFINES WS-REQ-COUNT-WORK.
015700     02  WS-REQ-COUNT-A          PIC 9(07).
015800*--------------------------
015900 PROCEDURE DIVISION.
016000*--------------------------
016100 MAIN-PARA.
016200*
016300     ACCEPT CURRENT-DATE FROM DATE.
016400     ACCEPT CURRENT-TIME FROM TIME.
016500*
016600     DISPLAY 'WMKWTH STARTED DATE = ' CURRENT-MONTH '/'
016700            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
016800     DISPLAY 'WMKWTH TIME         = ' CURRENT-HOUR ':'
016900            CURRENT-MINUTE ':' CURRENT-SECOND.
017000*
017100     PERFORM OPEN-FILES.
017200     PERFORM READ-WTH-REQUEST.
017300     PERFORM VALIDATE-WITHDRAWAL
017400         UNTIL WWREQ-EOF.
017500     PERFORM CLOSE-FILES.
017600*
017700     MOVE WS-REQ-COUNT     TO WS-REQ-COUNT-E.
017800     MOVE WS-POST-COUNT    TO WS-POST-COUNT-E.
017900     MOVE WS-PENDING-COUNT TO WS-PENDING-COUNT-E.
018000     MOVE WS-REJECT-COUNT  TO WS-REJECT-COUNT-E.
018100*
018200     DISPLAY 'WMKWTH REQUESTS READ     = ' WS-REQ-COUNT-E.
018300     DISPLAY 'WMKWTH WITHDRAWALS POSTED= ' WS-POST-COUNT-E.
018400     DISPLAY 'WMKWTH WITHDRAWALS PEND  = ' WS-PENDING-COUNT-E.
018500     DISPLAY 'WMKWTH REQUESTS REJECTED = ' WS-REJECT-COUNT-E.
018600     DISPLAY 'WMKWTH - WITHDRAWAL BATCH ENDED'.
018700*
018800      STOP RUN.
018900*
019000 OPEN-FILES.
019100     OPEN I-O    WALT-FILE.
019200     OPEN I-O    TRAN-FILE.
019300     OPEN INPUT  WTH-REQUEST-FILE.
019400     OPEN OUTPUT WTH-RESPONSE-FILE.
019500*
019600 READ-WTH-REQUEST.
019700     READ WTH-REQUEST-FILE
019800         AT END SET WWREQ-EOF TO TRUE.
019900*
020000 VALIDATE-WITHDRAWAL.
020100     ADD 1 TO WS-REQ-COUNT.
020200     MOVE WS-REQ-COUNT TO WS-REQ-COUNT-N.
020300     MOVE WS-REQ-COUNT-N TO WS-REQ-COUNT-A.
020400     MOVE 'N' TO WWLT-FOUND-SW.
020500*
020600     MOVE WWREQ-WALLET-ID TO WLT-ID.
020700     READ WALT-FILE
020800         INVALID KEY
020900             CONTINUE
021000         NOT INVALID KEY
021100             SET WWLT-FOUND-SW TO 'Y'.
021200*
021300     IF NOT WWLT-FOUND
021400         ADD 1 TO WS-REJECT-COUNT
021500         MOVE WWREQ-TXN-ID  TO WWRSP-TXN-ID
021600         MOVE 'NOT-FND'     TO WWRSP-STATUS
021700         MOVE 'Wallet not found' TO WWRSP-MESSAGE
021800         WRITE WWRSP-RECORD
021900     ELSE
022000         IF WWREQ-AMOUNT NOT > ZERO
022100             ADD 1 TO WS-REJECT-COUNT
022200             MOVE WWREQ-TXN-ID  TO WWRSP-TXN-ID
022300             MOVE 'BAD-REQ'     TO WWRSP-STATUS
022400             MOVE 'Amount must be positive' TO WWRSP-MESSAGE
022500             WRITE WWRSP-RECORD
022600         ELSE
022700*
022800* BUSINESS RULE 3 - BOTH ACTIVE-FOR-SHOPPING AND ACTIVE-FOR-
022900* WITHDRAW MUST BE 'Y' BEFORE A WITHDRAWAL IS ALLOWED.
023000*
023100             IF NOT WLT-SHOPPING-ACTIVE OR NOT WLT-WITHDRAW-ACTIVE
023200                 ADD 1 TO WS-REJECT-COUNT
023300                 MOVE WWREQ-TXN-ID  TO WWRSP-TXN-ID
023400                 MOVE 'CONFLICT'    TO WWRSP-STATUS
023500                 MOVE 'Wallet is not active!'
023600                     TO WWRSP-MESSAGE
023700                 WRITE WWRSP-RECORD
023800             ELSE
023900                 IF WWREQ-AMOUNT > WLT-USABLE-BALANCE
024000                     ADD 1 TO WS-REJECT-COUNT
024100                     MOVE WWREQ-TXN-ID  TO WWRSP-TXN-ID
024200                     MOVE 'CONFLICT'    TO WWRSP-STATUS
024300                     MOVE 'Usable balance is not sufficient!'
024400                         TO WWRSP-MESSAGE
024500                     WRITE WWRSP-RECORD
024600                 ELSE
024700                     PERFORM POST-WITHDRAWAL
024800                 END-IF
024900             END-IF
025000         END-IF
025100     END-IF.
025200*
025300     PERFORM READ-WTH-REQUEST.
025400*
025500 POST-WITHDRAWAL.
025600*
025700* BUSINESS RULE 3/4 - USABLE BALANCE IS DEBITED IMMEDIATELY,
025800* SINCE THE SUFFICIENCY CHECK ABOVE ALREADY PASSED.  RAW
025900* WLT-BALANCE DOES NOT MOVE UNTIL THE WITHDRAWAL IS APPROVED
026000* BY WAPPRV, THE SAME AS A PENDING DEPOSIT HOLDS BACK USABLE
026100* BALANCE UNTIL RELEASED.
026200*
026300     COMPUTE WLT-USABLE-BALANCE ROUNDED =
026400         WLT-USABLE-BALANCE - WWREQ-AMOUNT.
026500     ADD 1 TO WLT-VERSION.
026600*
026700     MOVE WWREQ-TXN-ID          TO TXN-ID.
026800     MOVE WWREQ-AMOUNT          TO TXN-AMOUNT.
026900     MOVE 'WITHDRAW'            TO TXN-TYPE.
027000     MOVE WWREQ-OPP-PARTY-TYPE  TO TXN-OPP-PARTY-TYPE.
027100     MOVE WWREQ-OPP-PARTY       TO TXN-OPP-PARTY.
027200     MOVE WWREQ-WALLET-ID       TO TXN-WALLET-ID.
027300*
027400     IF WWREQ-AMOUNT > WS-LARGE-TXN-LIMIT
027500         MOVE 'PENDING '  TO TXN-STATUS
027600         ADD 1 TO WS-PENDING-COUNT
027700         MOVE 'Withdrawal pending approval' TO WWRSP-MESSAGE
027800     ELSE
027900         MOVE 'APPROVED'  TO TXN-STATUS
028000         COMPUTE WLT-BALANCE ROUNDED =
028100             WLT-BALANCE - WWREQ-AMOUNT
028200         ADD 1 TO WLT-VERSION
028300         ADD 1 TO WS-POST-COUNT
028400         MOVE 'Withdrawal approved' TO WWRSP-MESSAGE
028500     END-IF.
028600*
028700     REWRITE WWLT-RECORD
028800         INVALID KEY
028900             DISPLAY 'WMKWTH - REWRITE FAILED ' WLT-ID.
029000     WRITE WTXN-RECORD
029100         INVALID KEY
029200             DISPLAY 'WMKWTH - DUPLICATE TXN KEY ' TXN-ID.
029300*
029400     MOVE TXN-ID     TO WWRSP-TXN-ID.
029500     MOVE TXN-STATUS TO WWRSP-STATUS.
029600     WRITE WWRSP-RECORD.
029700*
029800 CLOSE-FILES.
029900     CLOSE WALT-FILE.
030000     CLOSE TRAN-FILE.
030100     CLOSE WTH-REQUEST-FILE.
030200     CLOSE WTH-RESPONSE-FILE.
030300*
030400 END PROGRAM WMKWTH.
