000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 14-03-1991
000400* Purpose: TRANSACTION LOG RECORD LAYOUT - WALLET SYSTEM
000500* Tectonics: COBC
000600******************************************************************
000700*-----------------------*
000800*   CHANGE LOG
000900*-----------------------*
001000* 14-03-1991 SRP  0002  INITIAL LAYOUT FOR TRANSACTION LOG.       SRP0002 
001100* 21-07-1996 SRP  0022  ADDED TXN-OPP-PARTY-TYPE/TXN-OPP-PARTY    SRP0022 
001200*                       FOR IBAN/PAYMENT COUNTERPARTY CAPTURE.
001300* 19-08-1998 SRP  0031  Y2K REVIEW - NO DATE FIELDS ON THIS       SRP0031 
001400*                       RECORD, NO CHANGE REQUIRED.
001500* 30-10-2003 JHT  0058  TXN-STATUS WIDENED TO X(08) TO CARRY      JHT0058 
001600*                       'APPROVED'/'PENDING'/'DENIED'.
001700*-----------------------*
001800 01  WTXN-RECORD.
001900     05  TXN-ID                      PIC X(36).
002000     05  TXN-AMOUNT                  PIC S9(13)V9(02).
002100     05  TXN-TYPE                    PIC X(08).
002200         88  TXN-IS-DEPOSIT                VALUE 'DEPOSIT '.
002300         88  TXN-IS-WITHDRAW               VALUE 'WITHDRAW'.
002400     05  TXN-OPP-PARTY-TYPE          PIC X(07).
002500         88  TXN-OPP-IS-IBAN                VALUE 'IBAN   '.
002600         88  TXN-OPP-IS-PAYMENT              VALUE 'PAYMENT'.
002700     05  TXN-OPP-PARTY               PIC X(50).
002800     05  TXN-STATUS                  PIC X(08).
002900         88  TXN-IS-PENDING                 VALUE 'PENDING '.
003000         88  TXN-IS-APPROVED                VALUE 'APPROVED'.
003100         88  TXN-IS-DENIED                  VALUE 'DENIED  '.
003200     05  TXN-WALLET-ID               PIC X(36).
003300     05  FILLER                      PIC X(05).
