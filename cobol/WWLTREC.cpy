000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 14-03-1991
000400* Purpose: WALLET MASTER RECORD LAYOUT - WALLET SYSTEM
000500* Tectonics: COBC
000600******************************************************************
000700*-----------------------*
000800*   CHANGE LOG
000900*-----------------------*
001000* 14-03-1991 SRP  0001  INITIAL LAYOUT FOR WALLET MASTER.         SRP0001 
001100* 03-05-1994 SRP  0009  ADDED WLT-VERSION CONTROL COUNTER PER     SRP0009 
001200*                       RECONCILIATION REQUEST FROM OPS.
001300* 21-07-1996 SRP  0022  SPLIT BALANCE INTO WLT-BALANCE AND        SRP0022 
001400*                       WLT-USABLE-BALANCE (SHOPPING HOLD-BACK).
001500* 19-08-1998 SRP  0031  Y2K REVIEW - NO DATE FIELDS ON THIS       SRP0031 
001600*                       RECORD, NO CHANGE REQUIRED.
001700* 30-10-2003 JHT  0058  ADDED WLT-ACTIVE-SHOPPING/WLT-ACTIVE-     JHT0058 
001800*                       WITHDRAW ELIGIBILITY FLAGS.
001900* 11-06-2009 JHT  0071  REVIEWED FOR EDIT/REPORT VIEWS - KEPT AS  JHT0071 
002000*                       REDEFINES IN THE CALLING PROGRAM'S W-S
002100*                       INSTEAD OF ON THE MASTER RECORD ITSELF.
002150* 04-04-2004 JHT  0072  FILLER WIDENED TO 39 BYTES - RECORD       JHT0072 
002160*                       WAS ONLY 171 BYTES AGAINST THE 200-               
002170*                       BYTE RECORD DECLARED ON EVERY FD.                 
002200*-----------------------*
002300 01  WWLT-RECORD.
002400     05  WLT-ID                      PIC X(36).
002500     05  WLT-VERSION                 PIC 9(09) COMP.
002600     05  WLT-CUSTOMER-ID             PIC X(36).
002700     05  WLT-NAME                    PIC X(50).
002800     05  WLT-CURRENCY                PIC X(03).
002900     05  WLT-ACTIVE-SHOPPING         PIC X(01).
003000         88  WLT-SHOPPING-ACTIVE           VALUE 'Y'.
003100         88  WLT-SHOPPING-INACTIVE         VALUE 'N'.
003200     05  WLT-ACTIVE-WITHDRAW         PIC X(01).
003300         88  WLT-WITHDRAW-ACTIVE            VALUE 'Y'.
003400         88  WLT-WITHDRAW-INACTIVE          VALUE 'N'.
003500     05  WLT-BALANCE                 PIC S9(13)V9(02).
003600     05  WLT-USABLE-BALANCE          PIC S9(13)V9(02).
003700     05  FILLER                      PIC X(39).
